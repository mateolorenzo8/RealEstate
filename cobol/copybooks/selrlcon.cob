000100*                                                                         
000200* Select clause for the Contract Master file.                             
000300* Line sequential - this shop has no ISAM support on the                  
000400* replacement hardware, so Cont-Id lookup is done against                 
000500* the W01-Contract-Table built by ZZ010-Load-Contracts.                   
000600*                                                                         
000700* 11/05/84 rjf - Created.                                                 
000800* 03/03/00 rjf - Assign clause was still pointing at a Name field         
000900*                left over from the ISAM conversion that never got        
001000*                declared - changed to the logical name direct.           
001100*                                                                         
001200     select  RL-Contract-File  assign       "RL-CONTRACT"                 
001300                                organization line sequential              
001400                                status       RL-Contract-Status.          
001500*                                                                         
