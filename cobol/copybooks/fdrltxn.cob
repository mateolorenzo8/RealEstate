000100*                                                                         
000200* FD for the Payment Transaction input file - see wsrltxn.cob             
000300* for the record layout.                                                  
000400*                                                                         
000500* 03/09/84 rjf - Created.                                                 
000600*                                                                         
000700 fd  RL-Payment-Txn-File.                                                 
000800 copy "wsrltxn.cob".                                                      
000900*                                                                         
