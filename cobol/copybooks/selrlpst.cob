000100*                                                                         
000200* Select clause for the print file used by rl010's Payment                
000300* Posting Report - one line raised per transaction posted.                
000400*                                                                         
000500* 03/09/84 rjf - Created.                                                 
000600* 03/03/00 rjf - Assign clause was still pointing at a Name field         
000700*                left over from the ISAM conversion that never got        
000800*                declared - changed to the logical name direct.           
000900*                                                                         
001000     select  RL-Posting-Print  assign       "RL-POSTING"                  
001100                                organization line sequential              
001200                                status       RL-Posting-Status.           
001300*                                                                         
