000100*                                                                         
000200* FD for the Payment History file - see wsrlpmt.cob for the               
000300* record layout.                                                          
000400*                                                                         
000500* 12/05/84 rjf - Created.                                                 
000600*                                                                         
000700 fd  RL-Payment-File.                                                     
000800 copy "wsrlpmt.cob".                                                      
000900*                                                                         
