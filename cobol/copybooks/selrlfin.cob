000100*                                                                         
000200* Select clause for the print file used by rl030's Finished               
000300* Contract Summary, broken by property type.                              
000400*                                                                         
000500* 17/10/85 rjf - Created.                                                 
000600* 03/03/00 rjf - Assign clause was still pointing at a Name field         
000700*                left over from the ISAM conversion that never got        
000800*                declared - changed to the logical name direct.           
000900*                                                                         
001000     select  RL-Finished-Print assign       "RL-FINISHED"                 
001100                                organization line sequential              
001200                                status       RL-Finished-Status.          
001300*                                                                         
