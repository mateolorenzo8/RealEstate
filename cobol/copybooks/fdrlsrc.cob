000100*                                                                         
000200* FD for the Search Report print file - plain WRITE, no Report            
000300* Writer, the listing carries no control breaks.                          
000400*                                                                         
000500* 09/10/85 rjf - Created.                                                 
000600*                                                                         
000700 fd  RL-Search-Print.                                                     
000800 01  RL-Search-Print-Line.                                                
000900     03  RL-Search-Print-Data   pic x(79).                                
001000     03  filler                 pic x(1).                                 
001100*                                                                         
