000100*                                                                         
000200* FD for the Filter Request file - see wsrlflt.cob for the                
000300* record layout.                                                          
000400*                                                                         
000500* 09/10/85 rjf - Created.                                                 
000600*                                                                         
000700 fd  RL-Filter-File.                                                      
000800 copy "wsrlflt.cob".                                                      
000900*                                                                         
