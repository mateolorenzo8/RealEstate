000100*                                                                         
000200* FD for the Date Range Request file - see wsrlrng.cob for                
000300* the record layout.                                                      
000400*                                                                         
000500* 17/10/85 rjf - Created.                                                 
000600*                                                                         
000700 fd  RL-Range-File.                                                       
000800 copy "wsrlrng.cob".                                                      
000900*                                                                         
