000100*                                                                         
000200* Select clause for the print file used by rl020's Search                 
000300* Report - the filtered contract listing.                                 
000400*                                                                         
000500* 09/10/85 rjf - Created.                                                 
000600* 03/03/00 rjf - Assign clause was still pointing at a Name field         
000700*                left over from the ISAM conversion that never got        
000800*                declared - changed to the logical name direct.           
000900*                                                                         
001000     select  RL-Search-Print   assign       "RL-SEARCH"                   
001100                                organization line sequential              
001200                                status       RL-Search-Status.            
001300*                                                                         
