000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Record Definition For Date Range Req   *                               
000500*     One record read per run of rl030.   *                               
000600*                                          *                              
000700*******************************************                               
000800* File size approx 20 bytes.                                              
000900*                                                                         
001000* 17/10/85 rjf - Created.                                                 
001100*                                                                         
001200 01  RL-Range-Record.                                                     
001300     03  Rng-From-Date         pic 9(8).                                  
001400     03  Rng-To-Date           pic 9(8).                                  
001500     03  filler                pic x(4).                                  
001600*                                                                         
