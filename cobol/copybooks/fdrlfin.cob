000100*                                                                         
000200* FD for the Finished Contract Summary print file - Report                
000300* Writer takes the record area, we never move to it directly.             
000400*                                                                         
000500* 17/10/85 rjf - Created.                                                 
000600*                                                                         
000700 fd  RL-Finished-Print                                                    
000800     reports are RL-Finished-Summary-Report.                              
000900*                                                                         
