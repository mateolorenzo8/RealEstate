000100*                                                                         
000200* Select clause for the Date Range Request file read by                   
000300* rl030 to bound the finished-contract summary.                           
000400*                                                                         
000500* 17/10/85 rjf - Created.                                                 
000600* 03/03/00 rjf - Assign clause was still pointing at a Name field         
000700*                left over from the ISAM conversion that never got        
000800*                declared - changed to the logical name direct.           
000900*                                                                         
001000     select  RL-Range-File     assign       "RL-RANGE"                    
001100                                organization line sequential              
001200                                status       RL-Range-Status.             
001300*                                                                         
