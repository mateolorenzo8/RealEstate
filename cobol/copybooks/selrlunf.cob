000100*                                                                         
000200* Select clause for the print file used by rl040's                        
000300* Outstanding Balance Summary of unfinished contracts.                    
000400*                                                                         
000500* 21/11/85 rjf - Created.                                                 
000600* 03/03/00 rjf - Assign clause was still pointing at a Name field         
000700*                left over from the ISAM conversion that never got        
000800*                declared - changed to the logical name direct.           
000900*                                                                         
001000     select  RL-Unfin-Print    assign       "RL-UNFIN"                    
001100                                organization line sequential              
001200                                status       RL-Unfin-Status.             
001300*                                                                         
