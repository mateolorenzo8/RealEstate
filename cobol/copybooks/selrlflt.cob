000100*                                                                         
000200* Select clause for the Filter Request file read by rl020 -               
000300* one record per run naming the search bounds required.                   
000400*                                                                         
000500* 09/10/85 rjf - Created.                                                 
000600* 03/03/00 rjf - Assign clause was still pointing at a Name field         
000700*                left over from the ISAM conversion that never got        
000800*                declared - changed to the logical name direct.           
000900*                                                                         
001000     select  RL-Filter-File    assign       "RL-FILTER"                   
001100                                organization line sequential              
001200                                status       RL-Filter-Status.            
001300*                                                                         
