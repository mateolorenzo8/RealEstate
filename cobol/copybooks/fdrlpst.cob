000100*                                                                         
000200* FD for the Payment Posting Report print file - plain WRITE,             
000300* one line per transaction processed, so no Report Writer.                
000400*                                                                         
000500* 03/09/84 rjf - Created.                                                 
000600*                                                                         
000700 fd  RL-Posting-Print.                                                    
000800 01  RL-Posting-Print-Line.                                               
000900     03  RL-Posting-Print-Data  pic x(79).                                
001000     03  filler                 pic x(1).                                 
001100*                                                                         
