000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Record Definition For Payment File     *                               
000500*                                          *                              
000600*     Uses Pmt-Contract-Id as key         *                               
000700*     Append only - never rewritten.      *                               
000800*******************************************                               
000900* File size approx 55 bytes.                                              
001000*                                                                         
001100* 12/05/84 rjf - Created.                                                 
001200* 20/07/97 rjf - Pmt-Id added, we had no way to tell two same             
001300*                day payments on one contract apart on a dump.            
001400*                                                                         
001500 01  RL-Payment-Record.                                                   
001600     03  Pmt-Id                pic 9(9)      comp.                        
001700     03  Pmt-Contract-Id       pic 9(9)      comp.                        
001800     03  Pmt-Pay-Date          pic 9(8).                                  
001900     03  Pmt-Amount            pic s9(10)v99 comp-3.                      
002000     03  filler                pic x(20).                                 
002100*                                                                         
