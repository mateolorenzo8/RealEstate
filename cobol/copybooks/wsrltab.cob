000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Common Contract Table Work Area        *                               
000500*     Copied into W01- of every program   *                               
000600*     that has to hold the Contract       *                               
000700*     Master in memory for lookup, for    *                               
000800*     a summary pass, or for re-write.    *                               
000900*                                          *                              
001000*******************************************                               
001100* Table is loaded off RL-Contract-File in ascending Cont-Id               
001200* order, so SEARCH ALL may be used against it unchanged.                  
001300*                                                                         
001400* 11/05/84 rjf - Created.                                                 
001500* 09/06/95 rjf - Table doubled to 2000, ran out on the west               
001600*                block portfolio load.                                    
001700*                                                                         
001800 01  W01-Contract-Table.                                                  
001900     03  W01-Contract-Max      pic s9(5)   comp value 2000.               
002000     03  W01-Contract-Count    pic s9(5)   comp value zero.               
002100     03  W01-Contract-Entry    occurs 1 to 2000 times                     
002200                                depending on W01-Contract-Count           
002300                                ascending key W01-Cont-Id                 
002400                                indexed by W01-Contract-Ix.               
002500         05  W01-Cont-Id            pic 9(9)      comp.                   
002600         05  W01-Cont-Tenant-Name   pic x(80).                            
002700         05  W01-Cont-Property-Type pic x(9).                             
002800         05  W01-Cont-Monthly-Rent  pic s9(10)v99 comp-3.                 
002900         05  W01-Cont-Start-Date    pic 9(8).                             
003000         05  W01-Cont-End-Date      pic 9(8).                             
003100         05  W01-Cont-Status        pic x(9).                             
003200         05  W01-Cont-Actual        pic s9(12)v99 comp-3.                 
003300         05  filler                 pic x(4).                             
003400*                                                                         
