000100*                                                                         
000200* FD for the Outstanding Balance Summary print file - Report              
000300* Writer takes the record area, we never move to it directly.             
000400*                                                                         
000500* 21/11/85 rjf - Created.                                                 
000600*                                                                         
000700 fd  RL-Unfin-Print                                                       
000800     reports are RL-Unfinished-Summary-Report.                            
000900*                                                                         
