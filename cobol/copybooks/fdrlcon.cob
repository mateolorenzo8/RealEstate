000100*                                                                         
000200* FD for the Contract Master file - see wsrlcon.cob for the               
000300* record layout, held separately as it is also used to build              
000400* the W01-Contract-Table working-storage entry.                           
000500*                                                                         
000600* 11/05/84 rjf - Created.                                                 
000700*                                                                         
000800 fd  RL-Contract-File.                                                    
000900 copy "wsrlcon.cob".                                                      
001000*                                                                         
