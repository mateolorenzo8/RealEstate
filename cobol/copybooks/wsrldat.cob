000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Common Date/Month-Count Work Area      *                               
000500*     Copied into W01- of any program     *                               
000600*     that has to compare ccyymmdd dates  *                               
000700*     or count whole calendar months.     *                               
000800*                                          *                              
000900*******************************************                               
001000*                                                                         
001100* 23/11/85 rjf - Created for pyrgstr, lifted out to common use.           
001200* 04/05/99 rjf - Century made explicit throughout ahead of the            
001300*                year 2000 - no more assuming a leading 19.               
001400*                                                                         
001500 01  W01-Date-Work-Area.                                                  
001600     03  W01-Date-A                pic 9(8).                              
001700     03  W01-Date-A-R  redefines W01-Date-A.                              
001800         05  W01-Date-A-CC         pic 9(2).                              
001900         05  W01-Date-A-YY         pic 9(2).                              
002000         05  W01-Date-A-MM         pic 9(2).                              
002100         05  W01-Date-A-DD         pic 9(2).                              
002200     03  W01-Date-B                pic 9(8).                              
002300     03  W01-Date-B-R  redefines W01-Date-B.                              
002400         05  W01-Date-B-CC         pic 9(2).                              
002500         05  W01-Date-B-YY         pic 9(2).                              
002600         05  W01-Date-B-MM         pic 9(2).                              
002700         05  W01-Date-B-DD         pic 9(2).                              
002800     03  W01-Months-Between        pic s9(5)     comp.                    
002900     03  W01-Today-Ccyymmdd        pic 9(8).                              
003000     03  W01-Today-R  redefines W01-Today-Ccyymmdd.                       
003100         05  W01-Today-CC          pic 9(2).                              
003200         05  W01-Today-YY          pic 9(2).                              
003300         05  W01-Today-MM          pic 9(2).                              
003400         05  W01-Today-DD          pic 9(2).                              
003500     03  filler                    pic x(4).                              
003600*                                                                         
