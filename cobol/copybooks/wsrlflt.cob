000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Record Definition For Filter Request   *                               
000500*     One record read per run of rl020.   *                               
000600*                                          *                              
000700*******************************************                               
000800* File size approx 130 bytes.                                             
000900*                                                                         
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
001100*                                                                         
001200* 09/10/85 rjf - Created.                                                 
001300* 02/03/98 rjf - Flt-Has-xxx flags added - was previously                 
001400*                testing the bound fields against low-values              
001500*                which fell over the day amounts could be zero.           
001600*                                                                         
001700 01  RL-Filter-Record.                                                    
001800     03  Flt-Tenant-Name       pic x(80).                                 
001900     03  Flt-Has-Type          pic x.                                     
002000         88  Flt-Type-Active       value "Y".                             
002100     03  Flt-Property-Type     pic x(9).                                  
002200     03  Flt-Has-From-Date     pic x.                                     
002300         88  Flt-From-Date-Active  value "Y".                             
002400     03  Flt-From-Date         pic 9(8).                                  
002500     03  Flt-Has-To-Date       pic x.                                     
002600         88  Flt-To-Date-Active    value "Y".                             
002700     03  Flt-To-Date           pic 9(8).                                  
002800     03  Flt-Has-From-Amt      pic x.                                     
002900         88  Flt-From-Amt-Active   value "Y".                             
003000     03  Flt-From-Amount       pic s9(10)v99 comp-3.                      
003100     03  Flt-Has-To-Amt        pic x.                                     
003200         88  Flt-To-Amt-Active     value "Y".                             
003300     03  Flt-To-Amount         pic s9(10)v99 comp-3.                      
003400     03  filler                pic x(10).                                 
003500*                                                                         
