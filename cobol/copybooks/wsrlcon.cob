000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Record Definition For Contract File    *                               
000500*                                          *                              
000600*     Uses Cont-Id as key                 *                               
000700*******************************************                               
000800* File size approx 150 bytes.                                             
000900*                                                                         
001000* THIS FIELD LIST MAY GROW - LEAVE THE FILLER ALONE.                      
001100*                                                                         
001200* 11/05/84 rjf - Created.                                                 
001300* 06/02/89 rjf - Added the three status 88-levels, program                
001400*                logic had been testing the literal instead.              
001500* 14/08/94 rjf - Property-type widened 6 to 9 for "APARTMENT".            
001600*                                                                         
001700 01  RL-Contract-Record.                                                  
001800     03  Cont-Id               pic 9(9)      comp.                        
001900     03  Cont-Tenant-Name      pic x(80).                                 
002000     03  Cont-Property-Type    pic x(9).                                  
002100         88  Cont-Is-House         value "HOUSE    ".                     
002200         88  Cont-Is-Apartment     value "APARTMENT".                     
002300         88  Cont-Is-Office        value "OFFICE   ".                     
002400     03  Cont-Monthly-Rent     pic s9(10)v99 comp-3.                      
002500     03  Cont-Start-Date       pic 9(8).                                  
002600*        Start and end date are both held ccyymmdd.                       
002700     03  Cont-End-Date         pic 9(8).                                  
002800     03  Cont-Status           pic x(9).                                  
002900         88  Cont-Is-Active        value "ACTIVE   ".                     
003000         88  Cont-Is-Overdue       value "OVERDUE  ".                     
003100         88  Cont-Is-Completed     value "COMPLETED".                     
003200     03  filler                pic x(20).                                 
003300*                                                                         
