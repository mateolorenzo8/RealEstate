000100*                                                                         
000200* Rent Ledger system - file status to message text lookup.                
000300* COPY ... REPLACING STATUS by <the 2-byte file status field>             
000400*                    MSG    by <a PIC X(25) or wider work field>          
000500* into the caller's ZZ040-Evaluate-Message paragraph.                     
000600*                                                                         
000700* 21/06/87 rjf - Created, lifted out of rl030 where it first grew         
000800*                past three WHEN clauses.                                 
000900* 19/02/93 rjf - Added 35/37/41/42 - callers were falling through         
001000*                to OTHER for the common open-time failures.              
001100*                                                                         
001200     evaluate STATUS                                                      
001300         when "00" move "Successful completion    " to MSG                
001400         when "10" move "End of file - no more recs" to MSG               
001500         when "23" move "Record not found          " to MSG               
001600         when "35" move "File does not exist       " to MSG               
001700         when "37" move "Open conflicts with organ." to MSG               
001800         when "41" move "File already open         " to MSG               
001900         when "42" move "File is not open          " to MSG               
002000         when other                                                       
002100              move "Unexpected file status     " to MSG                   
002200     end-evaluate.                                                        
