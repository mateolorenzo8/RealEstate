000100*                                                                         
000200* Select clause for the Payment History file.                             
000300* Append only - rl010 is the only program that writes it,                 
000400* every other program opens it input and reads it to end.                 
000500*                                                                         
000600* 12/05/84 rjf - Created.                                                 
000700* 03/03/00 rjf - Assign clause was still pointing at a Name field         
000800*                left over from the ISAM conversion that never got        
000900*                declared - changed to the logical name direct.           
001000*                                                                         
001100     select  RL-Payment-File   assign       "RL-PAYMENT"                  
001200                                organization line sequential              
001300                                status       RL-Payment-Status.           
001400*                                                                         
