000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Record Definition For Payment Txn      *                               
000500*     (input to rl010, one per line)      *                               
000600*                                          *                              
000700*******************************************                               
000800* File size approx 40 bytes.                                              
000900*                                                                         
001000* 03/09/84 rjf - Created.                                                 
001100*                                                                         
001200 01  RL-Payment-Txn-Record.                                               
001300     03  Txn-Contract-Id       pic 9(9).                                  
001400     03  Txn-Amount            pic s9(10)v99 comp-3.                      
001500     03  filler                pic x(20).                                 
001600*                                                                         
