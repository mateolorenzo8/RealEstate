000100*                                                                         
000200* Rent Ledger system - common environment division entries.               
000300* Copied as the first line of the ENVIRONMENT DIVISION of every           
000400* program in this suite so that the source-computer and the               
000500* object-computer entries only ever have to be maintained in              
000600* one place.                                                              
000700*                                                                         
000800* 14/03/86 rjf - Created.                                                 
000900* 02/09/91 rjf - Object-computer memory size note removed, no             
001000*                longer needed on the replacement hardware.               
001100*                                                                         
001200 configuration           section.                                         
001300 source-computer.        fenwick-data-services.                           
001400 object-computer.        fenwick-data-services.                           
