000100*                                                                         
000200****************************************************************          
000300*                                                              *          
000400*        R L 0 1 0  -  P A Y M E N T   P O S T I N G          *           
000500*                                                              *          
000600****************************************************************          
000700*                                                                         
000800 identification          division.                                        
000900*                                                                         
001000 program-id.              rl010.                                          
001100*                                                                         
001200 author.                  R J Fenwick.                                    
001300*                                                                         
001400 installation.            Fenwick Data Services.                          
001500*                                                                         
001600 date-written.            03/09/84.                                       
001700*                                                                         
001800 date-compiled.                                                           
001900*                                                                         
002000 security.                Confidential - licensed client use only.        
002100*                                                                         
002200*---------------------------------------------------------------          
002300* Remarks.                                                                
002400*    Applies a run's worth of MAKE-PAYMENT transactions to the            
002500*    Contract master, posts each accepted payment to the Payment          
002600*    file, recomputes each affected contract's status and prints          
002700*    the Payment Posting Report.                                          
002800*                                                                         
002900*    Files used -                                                         
003000*         RL-Payment-Txn-File   Payments to post, one per line.           
003100*         RL-Contract-File      Contract master, read then wholly         
003200*                                rewritten in Cont-Id order.              
003300*         RL-Payment-File       Payment history, read to prime the        
003400*                                actual-paid table, then appended.        
003500*         RL-Posting-Print      Payment Posting Report.                   
003600*---------------------------------------------------------------          
003700* Change log.                                                             
003800*                                                                         
003900* 03/09/84 rjf - Created.                                                 
004000* 22/01/85 rjf - Rejected transactions were not being counted in          
004100*                the end of run totals - fixed in AB020.                  
004200* 14/06/87 rjf - Contract table search changed to SEARCH ALL now          
004300*                the master is guaranteed in ascending Cont-Id            
004400*                order off the sales floor terminals.                     
004500* 30/11/88 rjf - Added the quiet-run switch (UPSI-0) for the month        
004600*                end bulk-load run - too much paper otherwise.            
004700* 09/06/95 rjf - Contract table doubled to 2000 entries, see              
004800*                Wsrltab.                                                 
004900* 19/02/98 rjf - Y2K: run date now taken as a 4 digit century date        
005000*                throughout, Cont-End-Date compare no longer              
005100*                assumes a leading 19.                                    
005200* 06/08/99 rjf - Cosmetic - totals line spacing corrected.                
005300* 03/03/00 rjf - Assign clause on RL-Contract-File was pointing at        
005400*                a Name field that never got declared off the ISAM        
005500*                conversion - see Selrlcon, request 1147.                 
005600* 17/11/00 khn - Independent Y2K sign-off completed for this              
005700*                program under request 1147 - no further date             
005800*                logic changes required.                                  
005900* 14/09/03 rjf - Rl-Contract/Payment/Posting-Status were being            
006000*                tested in Aa010-Open-Files without ever having           
006100*                been declared, and only the Txn file's open was          
006200*                actually checked - see request 1201.  All four           
006300*                statuses now declared under Ws-Data and all four         
006400*                opens checked before the run proceeds.                   
006500*---------------------------------------------------------------          
006600*                                                                         
006700 environment              division.                                       
006800*                                                                         
006900 copy "envdiv.cob".                                                       
007000*                                                                         
007100 special-names.                                                           
007200     C01                  is  Top-Of-Form.                                
007300     class    W01-Alpha-Class is "A" thru "Z".                            
007400     UPSI-0   on  status  is  RL-Quiet-On                                 
007500              off status  is  RL-Quiet-Off.                               
007600*                                                                         
007700 input-output             section.                                        
007800 file-control.                                                            
007900 copy "selrltxn.cob".                                                     
008000 copy "selrlcon.cob".                                                     
008100 copy "selrlpmt.cob".                                                     
008200 copy "selrlpst.cob".                                                     
008300*                                                                         
008400 data                     division.                                       
008500*                                                                         
008600 file                     section.                                        
008700*                                                                         
008800 copy "fdrltxn.cob".                                                      
008900 copy "fdrlcon.cob".                                                      
009000 copy "fdrlpmt.cob".                                                      
009100 copy "fdrlpst.cob".                                                      
009200*                                                                         
009300 working-storage          section.                                        
009400*                                                                         
009500 77  Prog-Name             pic x(17)  value "RL010 (1.0.06)".             
009600*                                                                         
009700 01  W01-Switches.                                                        
009800     03  W01-Txn-Eof-Sw        pic x    value "N".                        
009900         88  W01-Txn-Eof           value "Y".                             
010000     03  W01-Cont-Eof-Sw       pic x    value "N".                        
010100         88  W01-Cont-Eof          value "Y".                             
010200     03  W01-Pmt-Eof-Sw        pic x    value "N".                        
010300         88  W01-Pmt-Eof           value "Y".                             
010400     03  W01-Found-Sw          pic x    value "N".                        
010500         88  W01-Found             value "Y".                             
010600     03  filler                pic x(4).                                  
010700*                                                                         
010800 01  W01-Counters.                                                        
010900     03  W01-Txn-Count         pic s9(7)     comp value zero.             
011000     03  W01-Accept-Count      pic s9(7)     comp value zero.             
011100     03  W01-Reject-Count      pic s9(7)     comp value zero.             
011200     03  W01-Line-Cnt          pic s9(3)     comp value 99.               
011300     03  W01-Page-Cnt          pic s9(3)     comp value zero.             
011400     03  W01-Ix                pic s9(5)     comp value zero.             
011500     03  W01-Next-Pmt-Id       pic 9(9)      comp value zero.             
011600     03  W01-Amount-Posted     pic s9(10)v99 comp-3 value zero.           
011700     03  W01-Expected-Total    pic s9(12)v99 comp-3 value zero.           
011800     03  filler                pic x(4).                                  
011900*                                                                         
012000 01  W01-Print-Line            pic x(80).                                 
012100 01  W01-Print-Line-R  redefines W01-Print-Line.                          
012200     03  W01-PL-Txn-Id            pic 9(9).                               
012300     03  filler                   pic x(1).                               
012400     03  W01-PL-Result            pic x(9).                               
012500     03  filler                   pic x(1).                               
012600     03  W01-PL-Reason            pic x(28).                              
012700     03  filler                   pic x(1).                               
012800     03  W01-PL-Amount            pic z,zzz,zzz,zz9.99-.                  
012900*                                                                         
013000 01  W01-Reject-Reason         pic x(28).                                 
013100*                                                                         
013200 01  W01-Count-Disp            pic zzz9.                                  
013300*                                                                         
013400 copy "wsrldat.cob".                                                      
013500 copy "wsrltab.cob".                                                      
013600*                                                                         
013700 01  WS-Data.                                                             
013800     03  RL-Txn-Status         pic xx.                                    
013900     03  RL-Contract-Status    pic xx.                                    
014000     03  RL-Payment-Status     pic xx.                                    
014100     03  RL-Posting-Status     pic xx.                                    
014200*                                                                         
014300 01  Error-Messages.                                                      
014400     03  RLM001             pic x(26)                                     
014500                             value "RLM001 Txn file bad open-".           
014600     03  RLM002             pic x(26)                                     
014700                             value "RLM002 Cont file bad open-".          
014800     03  RLM003             pic x(26)                                     
014900                             value "RLM003 Pmt file bad open-".           
015000     03  RLM004             pic x(26)                                     
015100                             value "RLM004 Post file bad open-".          
015200     03  RLM010             pic x(25)                                     
015300                             value "RLM010 Unknown contract -".           
015400     03  RLM011             pic x(25)                                     
015500                             value "RLM011 Contract complete".            
015600     03  filler             pic x(8).                                     
015700*                                                                         
015800 01  WS-Eval-Msg                pic x(25)  value spaces.                  
015900*                                                                         
016000 procedure  division.                                                     
016100*                                                                         
016200 aa000-Main                    section.                                   
016300*---------------------------------------------------------------          
016400     perform  aa010-Open-Files      thru aa010-Exit.                      
016500     perform  zz090-Load-Contracts  thru zz090-Exit.                      
016600     perform  aa020-Load-Payments   thru aa020-Exit.                      
016700     perform  aa030-Process-Txns    thru aa030-Exit.                      
016800     perform  aa040-Rewrite-Master  thru aa040-Exit.                      
016900     perform  aa050-Print-Totals    thru aa050-Exit.                      
017000     perform  aa060-Close-Files     thru aa060-Exit.                      
017100     stop     run.                                                        
017200*                                                                         
017300 aa000-Exit.                                                              
017400     exit     section.                                                    
017500*                                                                         
017600 aa010-Open-Files               section.                                  
017700*---------------------------------------------------------------          
017800     open     input  RL-Payment-Txn-File.                                 
017900     if       RL-Txn-Status not = "00"                                    
018000              perform zz040-Evaluate-Message                              
018100              display  RLM001         upon console                        
018200              display  WS-Eval-Msg   upon console                         
018300              stop     run.                                               
018400     open     input  RL-Contract-File.                                    
018500     if       RL-Contract-Status not = "00"                               
018600              move    RL-Contract-Status to RL-Txn-Status                 
018700              perform zz040-Evaluate-Message                              
018800              display  RLM002         upon console                        
018900              display  WS-Eval-Msg   upon console                         
019000              stop     run.                                               
019100     open     input  RL-Payment-File.                                     
019200     if       RL-Payment-Status not = "00"                                
019300              move    RL-Payment-Status to RL-Txn-Status                  
019400              perform zz040-Evaluate-Message                              
019500              display  RLM003         upon console                        
019600              display  WS-Eval-Msg   upon console                         
019700              stop     run.                                               
019800     open     output RL-Posting-Print.                                    
019900     if       RL-Posting-Status not = "00"                                
020000              move    RL-Posting-Status to RL-Txn-Status                  
020100              perform zz040-Evaluate-Message                              
020200              display  RLM004         upon console                        
020300              display  WS-Eval-Msg   upon console                         
020400              stop     run.                                               
020500     accept   W01-Today-Ccyymmdd from date YYYYMMDD.                      
020600*                                                                         
020700 aa010-Exit.                                                              
020800     exit     section.                                                    
020900*                                                                         
021000 aa020-Load-Payments            section.                                  
021100*---------------------------------------------------------------          
021200*    Reads the whole of the Payment file once to prime each               
021300*    contract table entry with its actual-paid-to-date total              
021400*    before any of this run's transactions are applied.                   
021500*                                                                         
021600     perform  ab090-Read-Payment  thru ab090-Exit.                        
021700     perform  ab100-Add-Payment   thru ab100-Exit                         
021800              until W01-Pmt-Eof.                                          
021900     close    RL-Payment-File.                                            
022000     open     extend RL-Payment-File.                                     
022100*                                                                         
022200 aa020-Exit.                                                              
022300     exit     section.                                                    
022400*                                                                         
022500 ab090-Read-Payment.                                                      
022600     read     RL-Payment-File                                             
022700         at end     set W01-Pmt-Eof to true                               
022800     end-read.                                                            
022900*                                                                         
023000 ab090-Exit.                                                              
023100     exit.                                                                
023200*                                                                         
023300 ab100-Add-Payment.                                                       
023400     search   all W01-Contract-Entry                                      
023500              at end                                                      
023600                   next sentence                                          
023700              when W01-Cont-Id (W01-Contract-Ix) = Pmt-Contract-Id        
023800                   add  Pmt-Amount                                        
023900                     to W01-Cont-Actual (W01-Contract-Ix)                 
024000     end-search.                                                          
024100     if       Pmt-Id > W01-Next-Pmt-Id                                    
024200              move    Pmt-Id to W01-Next-Pmt-Id.                          
024300     perform  ab090-Read-Payment  thru ab090-Exit.                        
024400*                                                                         
024500 ab100-Exit.                                                              
024600     exit.                                                                
024700*                                                                         
024800 aa030-Process-Txns             section.                                  
024900*---------------------------------------------------------------          
025000     perform  ab010-Read-Txn      thru ab010-Exit.                        
025100     perform  ab020-Apply-Payment thru ab020-Exit                         
025200              until W01-Txn-Eof.                                          
025300*                                                                         
025400 aa030-Exit.                                                              
025500     exit     section.                                                    
025600*                                                                         
025700 ab010-Read-Txn.                                                          
025800     read     RL-Payment-Txn-File                                         
025900         at end     set W01-Txn-Eof to true                               
026000     end-read.                                                            
026100     if       not W01-Txn-Eof                                             
026200              add 1 to W01-Txn-Count.                                     
026300*                                                                         
026400 ab010-Exit.                                                              
026500     exit.                                                                
026600*                                                                         
026700 ab020-Apply-Payment.                                                     
026800     set      W01-Found-Sw to "N".                                        
026900     search   all W01-Contract-Entry                                      
027000              at end                                                      
027100                   next sentence                                          
027200              when W01-Cont-Id (W01-Contract-Ix) = Txn-Contract-Id        
027300                   set  W01-Found to true                                 
027400                   set  W01-Ix    to W01-Contract-Ix                      
027500     end-search.                                                          
027600     if       not W01-Found                                               
027700              move   RLM010          to W01-Reject-Reason                 
027800              perform ab080-Reject-Txn thru ab080-Exit                    
027900     else                                                                 
028000              if     W01-Cont-Status (W01-Ix) = "COMPLETED"               
028100                     move RLM011        to W01-Reject-Reason              
028200                     perform ab080-Reject-Txn thru ab080-Exit             
028300              else                                                        
028400                     perform ab030-Post-One-Payment                       
028500                             thru ab030-Exit                              
028600              end-if                                                      
028700     end-if.                                                              
028800     perform  ab010-Read-Txn  thru ab010-Exit.                            
028900*                                                                         
029000 ab020-Exit.                                                              
029100     exit.                                                                
029200*                                                                         
029300 ab030-Post-One-Payment          section.                                 
029400*---------------------------------------------------------------          
029500     add      1                     to W01-Next-Pmt-Id.                   
029600     move     W01-Next-Pmt-Id       to Pmt-Id.                            
029700     move     Txn-Contract-Id       to Pmt-Contract-Id.                   
029800     move     W01-Today-Ccyymmdd    to Pmt-Pay-Date.                      
029900     move     Txn-Amount            to Pmt-Amount.                        
030000     write    RL-Payment-Record.                                          
030100*                                                                         
030200     add      Txn-Amount to W01-Cont-Actual (W01-Ix).                     
030300     add      Txn-Amount to W01-Amount-Posted.                            
030400     add      1          to W01-Accept-Count.                             
030500*                                                                         
030600     perform  zz080-Compute-Total   thru zz080-Exit.                      
030700     perform  ab040-Recompute-Status thru ab040-Exit.                     
030800*                                                                         
030900     if       RL-Quiet-Off                                                
031000              move    "POSTED   "        to W01-PL-Result                 
031100              move    spaces             to W01-PL-Reason                 
031200              move    Txn-Contract-Id    to W01-PL-Txn-Id                 
031300              move    Txn-Amount         to W01-PL-Amount                 
031400              perform ab070-Write-Line   thru ab070-Exit                  
031500     end-if.                                                              
031600*                                                                         
031700 ab030-Exit.                                                              
031800     exit     section.                                                    
031900*                                                                         
032000 ab040-Recompute-Status          section.                                 
032100*---------------------------------------------------------------          
032200*    Business rule 3 - evaluated in this order, Completed takes           
032300*    priority over Overdue even when the run date is also past            
032400*    the contract's End-Date.                                             
032500*                                                                         
032600     if       W01-Cont-Actual (W01-Ix) >= W01-Expected-Total              
032700              move    "COMPLETED"  to W01-Cont-Status (W01-Ix)            
032800     else                                                                 
032900              if      W01-Today-Ccyymmdd >                                
033000                      W01-Cont-End-Date (W01-Ix)                          
033100                      move "OVERDUE  "                                    
033200                        to W01-Cont-Status (W01-Ix)                       
033300              end-if                                                      
033400     end-if.                                                              
033500*                                                                         
033600 ab040-Exit.                                                              
033700     exit     section.                                                    
033800*                                                                         
033900 ab080-Reject-Txn.                                                        
034000     add      1                     to W01-Reject-Count.                  
034100     move     "REJECTED "           to W01-PL-Result.                     
034200     move     W01-Reject-Reason     to W01-PL-Reason.                     
034300     move     Txn-Contract-Id       to W01-PL-Txn-Id.                     
034400     move     Txn-Amount            to W01-PL-Amount.                     
034500     perform  ab070-Write-Line      thru ab070-Exit.                      
034600*                                                                         
034700 ab080-Exit.                                                              
034800     exit.                                                                
034900*                                                                         
035000 ab070-Write-Line.                                                        
035100     write    RL-Posting-Print-Line from W01-Print-Line.                  
035200*                                                                         
035300 ab070-Exit.                                                              
035400     exit.                                                                
035500*                                                                         
035600 aa040-Rewrite-Master           section.                                  
035700*---------------------------------------------------------------          
035800*    Line sequential has no random Rewrite, so the whole master           
035900*    is written back out, in the ascending Cont-Id order it was           
036000*    read in, once every transaction has been applied.                    
036100*                                                                         
036200     close    RL-Contract-File.                                           
036300     open     output RL-Contract-File.                                    
036400     perform  ab130-Write-One-Master thru ab130-Exit                      
036500              varying W01-Ix from 1 by 1                                  
036600              until W01-Ix > W01-Contract-Count.                          
036700*                                                                         
036800 aa040-Exit.                                                              
036900     exit     section.                                                    
037000*                                                                         
037100 ab130-Write-One-Master.                                                  
037200     move     W01-Cont-Id           (W01-Ix) to Cont-Id.                  
037300     move     W01-Cont-Tenant-Name  (W01-Ix) to Cont-Tenant-Name.         
037400     move     W01-Cont-Property-Type (W01-Ix)                             
037500              to Cont-Property-Type.                                      
037600     move     W01-Cont-Monthly-Rent (W01-Ix)                              
037700              to Cont-Monthly-Rent.                                       
037800     move     W01-Cont-Start-Date   (W01-Ix) to Cont-Start-Date.          
037900     move     W01-Cont-End-Date     (W01-Ix) to Cont-End-Date.            
038000     move     W01-Cont-Status       (W01-Ix) to Cont-Status.              
038100     write    RL-Contract-Record.                                         
038200*                                                                         
038300 ab130-Exit.                                                              
038400     exit.                                                                
038500*                                                                         
038600 aa050-Print-Totals             section.                                  
038700*---------------------------------------------------------------          
038800     move     spaces               to W01-Print-Line.                     
038900     move     "RUN TOTALS - PAYMENT POSTING"  to W01-PL-Reason.           
039000     write    RL-Posting-Print-Line from W01-Print-Line                   
039100              before advancing C01.                                       
039200*                                                                         
039300     move     spaces               to W01-Print-Line.                     
039400     move     W01-Accept-Count     to W01-Count-Disp.                     
039500     string   "TRANSACTIONS ACCEPTED  "  delimited by size                
039600              W01-Count-Disp             delimited by size                
039700              into W01-PL-Reason.                                         
039800     write    RL-Posting-Print-Line from W01-Print-Line.                  
039900*                                                                         
040000     move     spaces               to W01-Print-Line.                     
040100     move     W01-Reject-Count     to W01-Count-Disp.                     
040200     string   "TRANSACTIONS REJECTED  "  delimited by size                
040300              W01-Count-Disp             delimited by size                
040400              into W01-PL-Reason.                                         
040500     write    RL-Posting-Print-Line from W01-Print-Line.                  
040600*                                                                         
040700     move     spaces               to W01-Print-Line.                     
040800     move     "TOTAL AMOUNT POSTED"      to W01-PL-Reason.                
040900     move     W01-Amount-Posted          to W01-PL-Amount.                
041000     write    RL-Posting-Print-Line from W01-Print-Line.                  
041100*                                                                         
041200 aa050-Exit.                                                              
041300     exit     section.                                                    
041400*                                                                         
041500 aa060-Close-Files               section.                                 
041600*---------------------------------------------------------------          
041700     close    RL-Payment-Txn-File                                         
041800              RL-Contract-File                                            
041900              RL-Payment-File                                             
042000              RL-Posting-Print.                                           
042100*                                                                         
042200 aa060-Exit.                                                              
042300     exit     section.                                                    
042400*                                                                         
042500 zz040-Evaluate-Message          section.                                 
042600*---------------------------------------------------------------          
042700     copy "filestat-msgs.cob" replacing STATUS by RL-Txn-Status           
042800                                         MSG    by WS-Eval-Msg.           
042900*                                                                         
043000 zz040-Exit.                                                              
043100     exit     section.                                                    
043200*                                                                         
043300 zz080-Compute-Total             section.                                 
043400*---------------------------------------------------------------          
043500*    Business rule 1 - Expected = whole calendar months between           
043600*    Start-Date and End-Date, times Monthly-Rent.  Partial                
043700*    trailing months are truncated, never rounded up.                     
043800*                                                                         
043900     move     W01-Cont-Start-Date (W01-Ix) to W01-Date-A.                 
044000     move     W01-Cont-End-Date   (W01-Ix) to W01-Date-B.                 
044100     compute  W01-Months-Between rounded =                                
044200              ((W01-Date-B-CC * 100 + W01-Date-B-YY) -                    
044300               (W01-Date-A-CC * 100 + W01-Date-A-YY)) * 12 +              
044400              (W01-Date-B-MM - W01-Date-A-MM).                            
044500     if       W01-Date-B-DD < W01-Date-A-DD                               
044600              subtract 1 from W01-Months-Between.                         
044700     compute  W01-Expected-Total rounded =                                
044800              W01-Months-Between * W01-Cont-Monthly-Rent (W01-Ix).        
044900*                                                                         
045000 zz080-Exit.                                                              
045100     exit     section.                                                    
045200*                                                                         
045300 zz090-Load-Contracts            section.                                 
045400*---------------------------------------------------------------          
045500*    Common loader - reads the Contract master, already in                
045600*    ascending Cont-Id order off the file, into the working               
045700*    storage table used for lookup and, in RL010 only, for the            
045800*    end of run full rewrite.                                             
045900*                                                                         
046000     move     zero to W01-Contract-Count.                                 
046100     perform  ab110-Read-Contract  thru ab110-Exit.                       
046200     perform  ab120-Table-Contract thru ab120-Exit                        
046300              until W01-Cont-Eof.                                         
046400*                                                                         
046500 zz090-Exit.                                                              
046600     exit     section.                                                    
046700*                                                                         
046800 ab110-Read-Contract.                                                     
046900     read     RL-Contract-File                                            
047000         at end     set W01-Cont-Eof to true                              
047100     end-read.                                                            
047200*                                                                         
047300 ab110-Exit.                                                              
047400     exit.                                                                
047500*                                                                         
047600 ab120-Table-Contract.                                                    
047700     if       Cont-Property-Type (1:1) is W01-Alpha-Class                 
047800              add    1 to W01-Contract-Count                              
047900              set    W01-Contract-Ix to W01-Contract-Count                
048000              move   Cont-Id                                              
048100                to   W01-Cont-Id (W01-Contract-Ix)                        
048200              move   Cont-Tenant-Name                                     
048300                to   W01-Cont-Tenant-Name (W01-Contract-Ix)               
048400              move   Cont-Property-Type                                   
048500                to   W01-Cont-Property-Type (W01-Contract-Ix)             
048600              move   Cont-Monthly-Rent                                    
048700                to   W01-Cont-Monthly-Rent (W01-Contract-Ix)              
048800              move   Cont-Start-Date                                      
048900                to   W01-Cont-Start-Date (W01-Contract-Ix)                
049000              move   Cont-End-Date                                        
049100                to   W01-Cont-End-Date (W01-Contract-Ix)                  
049200              move   Cont-Status                                          
049300                to   W01-Cont-Status (W01-Contract-Ix)                    
049400              move   zero                                                 
049500                to   W01-Cont-Actual (W01-Contract-Ix)                    
049600     else                                                                 
049700              if     RL-Quiet-Off                                         
049800                     display "RL099 BAD TYPE SKIPPED - " Cont-Id          
049900                             upon console                                 
050000              end-if                                                      
050100     end-if.                                                              
050200     perform  ab110-Read-Contract  thru ab110-Exit.                       
050300*                                                                         
050400 ab120-Exit.                                                              
050500     exit.                                                                
050600*                                                                         
