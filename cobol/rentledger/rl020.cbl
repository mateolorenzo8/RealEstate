000100*                                                                         
000200****************************************************************          
000300*                                                              *          
000400*        R L 0 2 0  -  F I L T E R E D   L I S T I N G        *           
000500*                                                              *          
000600****************************************************************          
000700*                                                                         
000800 identification          division.                                        
000900*                                                                         
001000 program-id.              rl020.                                          
001100*                                                                         
001200 author.                  R J Fenwick.                                    
001300*                                                                         
001400 installation.            Fenwick Data Services.                          
001500*                                                                         
001600 date-written.            09/10/85.                                       
001700*                                                                         
001800 date-compiled.                                                           
001900*                                                                         
002000 security.                Confidential - licensed client use only.        
002100*                                                                         
002200*---------------------------------------------------------------          
002300* Remarks.                                                                
002400*    Reads the single Filter-Request record for the run and lists         
002500*    every Contract that passes all of its active bounds, in              
002600*    ascending Cont-Id order, onto the Search Report.                     
002700*                                                                         
002800*    Files used -                                                         
002900*         RL-Filter-File   One filter record per run.                     
003000*         RL-Contract-File          Contract master, read only.           
003100*         RL-Search-Print           Search Report.                        
003200*---------------------------------------------------------------          
003300* Change log.                                                             
003400*                                                                         
003500* 09/10/85 rjf - Created.                                                 
003600* 17/07/88 rjf - Amount bound moved off Total onto Monthly-Rent -         
003700*                sales floor were quoting rent, not term total.           
003800*                See AB030.                                               
003900* 14/06/91 rjf - Tenant name match made case insensitive, was             
004000*                failing on mixed case entry from the new screens.        
004100* 09/06/95 rjf - Contract table doubled to 2000, see Wsrltab.             
004200* 19/02/98 rjf - Y2K: date bounds now compared as full 8 digit            
004300*                century dates, no change of logic needed here as         
004400*                Cont-Start-Date was always held that way.                
004500* 03/03/00 rjf - Assign clause on RL-Filter-File was pointing at          
004600*                a Name field that never got declared off the ISAM        
004700*                conversion - see Selrlflt, request 1147.                 
004800* 17/11/00 khn - Independent Y2K sign-off completed for this              
004900*                program under request 1147 - no further date             
005000*                logic changes required.                                  
005100* 14/09/03 rjf - Rl-Contract/Search-Status were being tested in           
005200*                Aa010-Open-Files without ever having been                
005300*                declared, and only the Filter file's open was            
005400*                actually checked - see request 1201.  All three          
005500*                statuses now declared under Ws-Data and all three        
005600*                opens checked before the run proceeds.                   
005700*---------------------------------------------------------------          
005800*                                                                         
005900 environment              division.                                       
006000*                                                                         
006100 copy "envdiv.cob".                                                       
006200*                                                                         
006300 special-names.                                                           
006400     C01                  is  Top-Of-Form.                                
006500     class    W01-Alpha-Class is "A" thru "Z".                            
006600     UPSI-0   on  status  is  RL-Quiet-On                                 
006700              off status  is  RL-Quiet-Off.                               
006800*                                                                         
006900 input-output             section.                                        
007000 file-control.                                                            
007100 copy "selrlflt.cob".                                                     
007200 copy "selrlcon.cob".                                                     
007300 copy "selrlsrc.cob".                                                     
007400*                                                                         
007500 data                     division.                                       
007600*                                                                         
007700 file                     section.                                        
007800*                                                                         
007900 copy "fdrlflt.cob".                                                      
008000 copy "fdrlcon.cob".                                                      
008100 copy "fdrlsrc.cob".                                                      
008200*                                                                         
008300 working-storage          section.                                        
008400*                                                                         
008500 77  Prog-Name             pic x(17)  value "RL020 (1.0.05)".             
008600*                                                                         
008700 01  W01-Switches.                                                        
008800     03  W01-Flt-Eof-Sw        pic x    value "N".                        
008900         88  W01-Flt-Eof           value "Y".                             
009000     03  W01-Cont-Eof-Sw       pic x    value "N".                        
009100         88  W01-Cont-Eof          value "Y".                             
009200     03  W01-Passes-Sw         pic x    value "N".                        
009300         88  W01-Passes            value "Y".                             
009400     03  W01-Tenant-Ok-Sw      pic x    value "N".                        
009500         88  W01-Tenant-Ok         value "Y".                             
009600     03  filler                pic x(4).                                  
009700*                                                                         
009800 01  W01-Counters.                                                        
009900     03  W01-Match-Count       pic s9(7)     comp value zero.             
010000     03  W01-Ix                pic s9(5)     comp value zero.             
010100     03  W01-Filter-Len        pic s9(3)     comp value zero.             
010200     03  W01-Scan-Ix           pic s9(3)     comp value zero.             
010300     03  W01-Scan-Limit        pic s9(3)     comp value zero.             
010400     03  W01-Expected-Total    pic s9(12)v99 comp-3 value zero.           
010500     03  filler                pic x(4).                                  
010600*                                                                         
010700 01  W01-Print-Line            pic x(80).                                 
010800 01  W01-Print-Line-R  redefines W01-Print-Line.                          
010900     03  W01-PL-Cont-Id           pic 9(9).                               
011000     03  filler                   pic x(1).                               
011100     03  W01-PL-Status            pic x(9).                               
011200     03  filler                   pic x(1).                               
011300     03  W01-PL-Total             pic z,zzz,zzz,zz9.99-.                  
011400     03  filler                   pic x(1).                               
011500     03  W01-PL-Start             pic 9(8).                               
011600     03  filler                   pic x(1).                               
011700     03  W01-PL-End               pic 9(8).                               
011800*                                                                         
011900 01  W01-Tenant-Upper          pic x(80).                                 
012000 01  W01-Filter-Upper          pic x(80).                                 
012100 01  W01-Count-Disp            pic zzz9.                                  
012200*                                                                         
012300 copy "wsrldat.cob".                                                      
012400 copy "wsrltab.cob".                                                      
012500*                                                                         
012600 01  WS-Data.                                                             
012700     03  RL-Filter-Status      pic xx.                                    
012800     03  RL-Contract-Status    pic xx.                                    
012900     03  RL-Search-Status      pic xx.                                    
013000*                                                                         
013100 01  Error-Messages.                                                      
013200     03  RLM001             pic x(26)                                     
013300                             value "RLM001 Flt file bad open-".           
013400     03  RLM002             pic x(26)                                     
013500                             value "RLM002 Cont file bad open-".          
013600     03  RLM003             pic x(26)                                     
013700                             value "RLM003 Srch file bad open-".          
013800     03  filler             pic x(8).                                     
013900*                                                                         
014000 01  WS-Eval-Msg                pic x(25)  value spaces.                  
014100*                                                                         
014200 procedure  division.                                                     
014300*                                                                         
014400 aa000-Main                    section.                                   
014500*---------------------------------------------------------------          
014600     perform  aa010-Open-Files      thru aa010-Exit.                      
014700     perform  zz090-Load-Contracts  thru zz090-Exit.                      
014800     perform  aa020-Read-Filter     thru aa020-Exit.                      
014900     perform  aa030-Scan-Contracts  thru aa030-Exit.                      
015000     perform  aa050-Print-Totals    thru aa050-Exit.                      
015100     perform  aa060-Close-Files     thru aa060-Exit.                      
015200     stop     run.                                                        
015300*                                                                         
015400 aa000-Exit.                                                              
015500     exit     section.                                                    
015600*                                                                         
015700 aa010-Open-Files               section.                                  
015800*---------------------------------------------------------------          
015900     open     input  RL-Filter-File.                                      
016000     if       RL-Filter-Status not = "00"                                 
016100              perform zz040-Evaluate-Message                              
016200              display  RLM001         upon console                        
016300              display  WS-Eval-Msg   upon console                         
016400              stop     run.                                               
016500     open     input  RL-Contract-File.                                    
016600     if       RL-Contract-Status not = "00"                               
016700              move    RL-Contract-Status to RL-Filter-Status              
016800              perform zz040-Evaluate-Message                              
016900              display  RLM002         upon console                        
017000              display  WS-Eval-Msg   upon console                         
017100              stop     run.                                               
017200     open     output RL-Search-Print.                                     
017300     if       RL-Search-Status not = "00"                                 
017400              move    RL-Search-Status to RL-Filter-Status                
017500              perform zz040-Evaluate-Message                              
017600              display  RLM003         upon console                        
017700              display  WS-Eval-Msg   upon console                         
017800              stop     run.                                               
017900*                                                                         
018000 aa010-Exit.                                                              
018100     exit     section.                                                    
018200*                                                                         
018300 aa020-Read-Filter              section.                                  
018400*---------------------------------------------------------------          
018500     read     RL-Filter-File                                              
018600         at end     set W01-Flt-Eof to true                               
018700     end-read.                                                            
018800     if       W01-Flt-Eof                                                 
018900              display "RLM020 NO FILTER RECORD - RUN ABANDONED"           
019000                       upon console                                       
019100              stop     run.                                               
019200     move     Flt-Tenant-Name         to W01-Filter-Upper.                
019300     inspect  W01-Filter-Upper  converting                                
019400              "abcdefghijklmnopqrstuvwxyz"                                
019500           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                               
019600     perform  ab150-Size-Filter-Name  thru ab150-Exit.                    
019700*                                                                         
019800 aa020-Exit.                                                              
019900     exit     section.                                                    
020000*                                                                         
020100 ab150-Size-Filter-Name.                                                  
020200     move     80 to W01-Filter-Len.                                       
020300     perform  ab160-Trim-Filter-Name thru ab160-Exit                      
020400              until W01-Filter-Len = zero                                 
020500              or    W01-Filter-Upper (W01-Filter-Len:1)                   
020600                    not = space.                                          
020700*                                                                         
020800 ab150-Exit.                                                              
020900     exit.                                                                
021000*                                                                         
021100 ab160-Trim-Filter-Name.                                                  
021200     subtract 1 from W01-Filter-Len.                                      
021300*                                                                         
021400 ab160-Exit.                                                              
021500     exit.                                                                
021600*                                                                         
021700 aa030-Scan-Contracts           section.                                  
021800*---------------------------------------------------------------          
021900     perform  ab010-Scan-One-Contract thru ab010-Exit                     
022000              varying W01-Ix from 1 by 1                                  
022100              until W01-Ix > W01-Contract-Count.                          
022200*                                                                         
022300 aa030-Exit.                                                              
022400     exit     section.                                                    
022500*                                                                         
022600 ab010-Scan-One-Contract.                                                 
022700     perform  zz080-Compute-Total   thru zz080-Exit.                      
022800     perform  ab020-Passes-Filter   thru ab020-Exit.                      
022900     if       W01-Passes                                                  
023000              add     1 to W01-Match-Count                                
023100              move    W01-Cont-Id       (W01-Ix) to W01-PL-Cont-Id        
023200              move    W01-Cont-Status   (W01-Ix) to W01-PL-Status         
023300              move    W01-Expected-Total          to W01-PL-Total         
023400              move    W01-Cont-Start-Date (W01-Ix) to W01-PL-Start        
023500              move    W01-Cont-End-Date   (W01-Ix) to W01-PL-End          
023600              write   RL-Search-Print-Line from W01-Print-Line            
023700     end-if.                                                              
023800*                                                                         
023900 ab010-Exit.                                                              
024000     exit.                                                                
024100*                                                                         
024200 ab020-Passes-Filter            section.                                  
024300*---------------------------------------------------------------          
024400*    Business rule 4 - logical AND of every active bound.  The            
024500*    tenant substring test is always applied, the rest only when          
024600*    their Flt-Has-xxx flag is set.                                       
024700*                                                                         
024800     set      W01-Passes to false.                                        
024900     perform  ab030-Test-Tenant  thru ab030-Exit.                         
025000     if       W01-Tenant-Ok                                               
025100       and    (not Flt-Type-Active                                        
025200               or W01-Cont-Property-Type (W01-Ix)                         
025300                  = Flt-Property-Type)                                    
025400       and    (not Flt-From-Date-Active                                   
025500               or W01-Cont-Start-Date (W01-Ix) >= Flt-From-Date)          
025600       and    (not Flt-To-Date-Active                                     
025700               or W01-Cont-Start-Date (W01-Ix) <= Flt-To-Date)            
025800       and    (not Flt-From-Amt-Active                                    
025900               or W01-Cont-Monthly-Rent (W01-Ix)                          
026000                  >= Flt-From-Amount)                                     
026100       and    (not Flt-To-Amt-Active                                      
026200               or W01-Cont-Monthly-Rent (W01-Ix)                          
026300                  <= Flt-To-Amount)                                       
026400              set    W01-Passes to true.                                  
026500*                                                                         
026600 ab020-Exit.                                                              
026700     exit     section.                                                    
026800*                                                                         
026900 ab030-Test-Tenant.                                                       
027000*---------------------------------------------------------------          
027100*    Case insensitive substring test - no intrinsic FUNCTIONs on          
027200*    this compiler, so the candidate tenant name is upper-cased           
027300*    and the filter text is slid along it one byte at a time.             
027400*                                                                         
027500     set      W01-Tenant-Ok to false.                                     
027600     if       W01-Filter-Len = zero                                       
027700              set    W01-Tenant-Ok to true                                
027800     else                                                                 
027900              move   W01-Cont-Tenant-Name (W01-Ix)                        
028000                       to W01-Tenant-Upper                                
028100              inspect W01-Tenant-Upper  converting                        
028200                      "abcdefghijklmnopqrstuvwxyz"                        
028300                   to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
028400              compute W01-Scan-Limit =                                    
028500                      81 - W01-Filter-Len                                 
028600              perform ab040-Slide-Filter thru ab040-Exit                  
028700                      varying W01-Scan-Ix from 1 by 1                     
028800                      until W01-Scan-Ix > W01-Scan-Limit                  
028900                      or    W01-Tenant-Ok                                 
029000     end-if.                                                              
029100*                                                                         
029200 ab030-Exit.                                                              
029300     exit.                                                                
029400*                                                                         
029500 ab040-Slide-Filter.                                                      
029600     if       W01-Tenant-Upper (W01-Scan-Ix:W01-Filter-Len) =             
029700              W01-Filter-Upper (1:W01-Filter-Len)                         
029800              set  W01-Tenant-Ok to true.                                 
029900*                                                                         
030000 ab040-Exit.                                                              
030100     exit.                                                                
030200*                                                                         
030300 aa050-Print-Totals             section.                                  
030400*---------------------------------------------------------------          
030500     move     spaces               to W01-Print-Line.                     
030600     move     "RUN TOTALS - SEARCH LISTING"   to W01-PL-Status.           
030700     write    RL-Search-Print-Line from W01-Print-Line                    
030800              before advancing C01.                                       
030900*                                                                         
031000     move     spaces               to W01-Print-Line.                     
031100     move     W01-Match-Count      to W01-Count-Disp.                     
031200     string   "CONTRACTS LISTED "        delimited by size                
031300              W01-Count-Disp             delimited by size                
031400              into W01-PL-Status.                                         
031500     write    RL-Search-Print-Line from W01-Print-Line.                   
031600*                                                                         
031700 aa050-Exit.                                                              
031800     exit     section.                                                    
031900*                                                                         
032000 aa060-Close-Files               section.                                 
032100*---------------------------------------------------------------          
032200     close    RL-Filter-File                                              
032300              RL-Contract-File                                            
032400              RL-Search-Print.                                            
032500*                                                                         
032600 aa060-Exit.                                                              
032700     exit     section.                                                    
032800*                                                                         
032900 zz040-Evaluate-Message          section.                                 
033000*---------------------------------------------------------------          
033100     copy "filestat-msgs.cob" replacing                                   
033200          STATUS by RL-Filter-Status                                      
033300          MSG    by WS-Eval-Msg.                                          
033400*                                                                         
033500 zz040-Exit.                                                              
033600     exit     section.                                                    
033700*                                                                         
033800 zz080-Compute-Total             section.                                 
033900*---------------------------------------------------------------          
034000*    Business rule 1 - Expected = whole calendar months between           
034100*    Start-Date and End-Date, times Monthly-Rent.  Partial                
034200*    trailing months are truncated, never rounded up.                     
034300*                                                                         
034400     move     W01-Cont-Start-Date (W01-Ix) to W01-Date-A.                 
034500     move     W01-Cont-End-Date   (W01-Ix) to W01-Date-B.                 
034600     compute  W01-Months-Between rounded =                                
034700              ((W01-Date-B-CC * 100 + W01-Date-B-YY) -                    
034800               (W01-Date-A-CC * 100 + W01-Date-A-YY)) * 12 +              
034900              (W01-Date-B-MM - W01-Date-A-MM).                            
035000     if       W01-Date-B-DD < W01-Date-A-DD                               
035100              subtract 1 from W01-Months-Between.                         
035200     compute  W01-Expected-Total rounded =                                
035300              W01-Months-Between * W01-Cont-Monthly-Rent (W01-Ix).        
035400*                                                                         
035500 zz080-Exit.                                                              
035600     exit     section.                                                    
035700*                                                                         
035800 zz090-Load-Contracts            section.                                 
035900*---------------------------------------------------------------          
036000*    Common loader - reads the Contract master, already in                
036100*    ascending Cont-Id order off the file, into the working               
036200*    storage table used for filtering.                                    
036300*                                                                         
036400     move     zero to W01-Contract-Count.                                 
036500     perform  ab110-Read-Contract  thru ab110-Exit.                       
036600     perform  ab120-Table-Contract thru ab120-Exit                        
036700              until W01-Cont-Eof.                                         
036800*                                                                         
036900 zz090-Exit.                                                              
037000     exit     section.                                                    
037100*                                                                         
037200 ab110-Read-Contract.                                                     
037300     read     RL-Contract-File                                            
037400         at end     set W01-Cont-Eof to true                              
037500     end-read.                                                            
037600*                                                                         
037700 ab110-Exit.                                                              
037800     exit.                                                                
037900*                                                                         
038000 ab120-Table-Contract.                                                    
038100     if       Cont-Property-Type (1:1) is W01-Alpha-Class                 
038200              add    1 to W01-Contract-Count                              
038300              set    W01-Contract-Ix to W01-Contract-Count                
038400              move   Cont-Id                                              
038500                to   W01-Cont-Id (W01-Contract-Ix)                        
038600              move   Cont-Tenant-Name                                     
038700                to   W01-Cont-Tenant-Name (W01-Contract-Ix)               
038800              move   Cont-Property-Type                                   
038900                to   W01-Cont-Property-Type (W01-Contract-Ix)             
039000              move   Cont-Monthly-Rent                                    
039100                to   W01-Cont-Monthly-Rent (W01-Contract-Ix)              
039200              move   Cont-Start-Date                                      
039300                to   W01-Cont-Start-Date (W01-Contract-Ix)                
039400              move   Cont-End-Date                                        
039500                to   W01-Cont-End-Date (W01-Contract-Ix)                  
039600              move   Cont-Status                                          
039700                to   W01-Cont-Status (W01-Contract-Ix)                    
039800              move   zero                                                 
039900                to   W01-Cont-Actual (W01-Contract-Ix)                    
040000     else                                                                 
040100              if     RL-Quiet-Off                                         
040200                     display "RL099 BAD TYPE SKIPPED - " Cont-Id          
040300                             upon console                                 
040400              end-if                                                      
040500     end-if.                                                              
040600     perform  ab110-Read-Contract  thru ab110-Exit.                       
040700*                                                                         
040800 ab120-Exit.                                                              
040900     exit.                                                                
041000*                                                                         
