000100*                                                                         
000200****************************************************************          
000300*                                                              *          
000400*   R L 0 4 0  -  O U T S T A N D I N G   B A L A N C E        *          
000500*                                                              *          
000600****************************************************************          
000700*                                                                         
000800 identification          division.                                        
000900*                                                                         
001000 program-id.              rl040.                                          
001100*                                                                         
001200 author.                  R J Fenwick.                                    
001300*                                                                         
001400 installation.            Fenwick Data Services.                          
001500*                                                                         
001600 date-written.            21/11/85.                                       
001700*                                                                         
001800 date-compiled.                                                           
001900*                                                                         
002000 security.                Confidential - licensed client use only.        
002100*                                                                         
002200*---------------------------------------------------------------          
002300* Remarks.                                                                
002400*    Prints the Outstanding Balance Summary - one line for every          
002500*    Contract not yet Completed, showing its expected (Total) and         
002600*    actual (sum of its Payments) amounts, in ascending Cont-Id           
002700*    order, with a grand total footing.                                   
002800*                                                                         
002900*    Files used -                                                         
003000*         RL-Contract-File       Contract master, read only.              
003100*         RL-Payment-File        Payment history, read only.              
003200*         RL-Unfin-Print         Outstanding Balance Summary.             
003300*---------------------------------------------------------------          
003400* Change log.                                                             
003500*                                                                         
003600* 21/11/85 rjf - Created.                                                 
003700* 04/02/89 rjf - Overdue contracts were being skipped, the status         
003800*                test had been coded as = Active instead of               
003900*                not = Completed.  Fixed in AB010.                        
004000* 09/06/95 rjf - Contract table doubled to 2000, see Wsrltab.             
004100* 19/02/98 rjf - Y2K: no logic change needed, End-Date was always         
004200*                held as a full 8 digit century date here.                
004300* 03/03/00 rjf - Assign clauses on RL-Contract-File and RL-Payment        
004400*                File were pointing at Name fields that never got         
004500*                declared off the ISAM conversion - see Selrlcon          
004600*                and Selrlpmt, request 1147.                              
004700* 17/11/00 khn - Independent Y2K sign-off completed for this              
004800*                program under request 1147 - no further date             
004900*                logic changes required.                                  
005000* 08/05/02 rjf - Final footing was only carrying a record count           
005100*                left over from the Payroll registers - changed to        
005200*                the Expected and Actual money totals asked for.          
005300* 14/09/03 rjf - Rl-Payment/Unfin-Status were being tested in             
005400*                Aa010-Open-Files without ever having been                
005500*                declared, and only the Contract file's open was          
005600*                actually checked - see request 1201.  All three          
005700*                statuses now declared below and all three opens          
005800*                checked before the run proceeds.                         
005900*---------------------------------------------------------------          
006000*                                                                         
006100 environment              division.                                       
006200*                                                                         
006300 copy "envdiv.cob".                                                       
006400*                                                                         
006500 special-names.                                                           
006600     C01                  is  Top-Of-Form.                                
006700     class    W01-Alpha-Class is "A" thru "Z".                            
006800     UPSI-0   on  status  is  RL-Quiet-On                                 
006900              off status  is  RL-Quiet-Off.                               
007000*                                                                         
007100 input-output             section.                                        
007200 file-control.                                                            
007300 copy "selrlcon.cob".                                                     
007400 copy "selrlpmt.cob".                                                     
007500 copy "selrlunf.cob".                                                     
007600*                                                                         
007700 data                     division.                                       
007800*                                                                         
007900 file                     section.                                        
008000*                                                                         
008100 copy "fdrlcon.cob".                                                      
008200 copy "fdrlpmt.cob".                                                      
008300 copy "fdrlunf.cob".                                                      
008400*                                                                         
008500 working-storage          section.                                        
008600*                                                                         
008700 77  Prog-Name             pic x(17)  value "RL040 (1.0.03)".             
008800*                                                                         
008900 01  W01-Switches.                                                        
009000     03  W01-Cont-Eof-Sw       pic x    value "N".                        
009100         88  W01-Cont-Eof          value "Y".                             
009200     03  W01-Pmt-Eof-Sw        pic x    value "N".                        
009300         88  W01-Pmt-Eof           value "Y".                             
009400     03  filler                pic x(4).                                  
009500*                                                                         
009600 01  W01-Counters.                                                        
009700     03  W01-Ix                pic s9(5)     comp value zero.             
009800     03  W01-Expected-Total    pic s9(12)v99 comp-3 value zero.           
009900     03  filler                pic x(4).                                  
010000*                                                                         
010100 01  Unf-Contract-Id            pic 9(9).                                 
010200 01  Unf-Expected                pic s9(12)v99 comp-3.                    
010300 01  Unf-Actual                  pic s9(12)v99 comp-3.                    
010400*                                                                         
010500 01  WS-Data.                                                             
010600     03  RL-Contract-Status    pic xx.                                    
010700     03  RL-Payment-Status     pic xx.                                    
010800     03  RL-Unfin-Status       pic xx.                                    
010900*                                                                         
011000 copy "wsrldat.cob".                                                      
011100 copy "wsrltab.cob".                                                      
011200*                                                                         
011300 report                  section.                                         
011400*                                                                         
011500 RD  RL-Unfinished-Summary-Report                                         
011600     control      Final                                                   
011700     page limit   60                                                      
011800     heading      1                                                       
011900     first detail 5                                                       
012000     last  detail 56.                                                     
012100*                                                                         
012200 01  Unf-Page-Head    type page heading.                                  
012300     03  line  1.                                                         
012400         05  col   1     pic x(17)   source Prog-Name.                    
012500         05  col  30     pic x(30)   value                                
012600             "Fenwick Data Services".                                     
012700         05  col  62     pic x(5)    value "Page ".                       
012800         05  col  67     pic zz9     source Page-Counter.                 
012900     03  line  3.                                                         
013000         05  col  15     pic x(40)   value                                
013100             "Outstanding Balance Summary".                               
013200     03  line  5.                                                         
013300         05  col   1                 value "Contract".                    
013400         05  col  15                 value "Expected".                    
013500         05  col  32                 value "Actual".                      
013600*                                                                         
013700 01  Unf-Detail       type detail.                                        
013800     03  line + 1.                                                        
013900         05  col   1     pic 9(9)              source                     
014000                          Unf-Contract-Id.                                
014100         05  col  13     pic z,zzz,zzz,zz9.99- source                     
014200                          Unf-Expected.                                   
014300         05  col  30     pic z,zzz,zzz,zz9.99- source                     
014400                          Unf-Actual.                                     
014500*                                                                         
014600 01  type control footing Final line plus 2.                              
014700     03  col   1     pic x(5)              value "TOTAL".                 
014800     03  col  13     pic z,zzz,zzz,zz9.99- sum                            
014900                      Unf-Expected.                                       
015000     03  col  30     pic z,zzz,zzz,zz9.99- sum                            
015100                      Unf-Actual.                                         
015200*                                                                         
015300 procedure  division.                                                     
015400*                                                                         
015500 aa000-Main                    section.                                   
015600*---------------------------------------------------------------          
015700     perform  aa010-Open-Files      thru aa010-Exit.                      
015800     perform  zz090-Load-Contracts  thru zz090-Exit.                      
015900     perform  aa020-Load-Payments   thru aa020-Exit.                      
016000     initiate report RL-Unfinished-Summary-Report.                        
016100     perform  aa030-Report-Balances thru aa030-Exit                       
016200              varying W01-Ix from 1 by 1                                  
016300              until W01-Ix > W01-Contract-Count.                          
016400     terminate report RL-Unfinished-Summary-Report.                       
016500     perform  aa060-Close-Files     thru aa060-Exit.                      
016600     stop     run.                                                        
016700*                                                                         
016800 aa000-Exit.                                                              
016900     exit     section.                                                    
017000*                                                                         
017100 aa010-Open-Files               section.                                  
017200*---------------------------------------------------------------          
017300     open     input  RL-Contract-File.                                    
017400     if       RL-Contract-Status not = "00"                               
017500              display "RLM001 CONTRACT FILE BAD OPEN - "                  
017600                       RL-Contract-Status  upon console                   
017700              stop     run.                                               
017800     open     input  RL-Payment-File.                                     
017900     if       RL-Payment-Status not = "00"                                
018000              display "RLM002 PAYMENT FILE BAD OPEN - "                   
018100                       RL-Payment-Status  upon console                    
018200              stop     run.                                               
018300     open     output RL-Unfin-Print.                                      
018400     if       RL-Unfin-Status not = "00"                                  
018500              display "RLM003 PRINT FILE BAD OPEN - "                     
018600                       RL-Unfin-Status  upon console                      
018700              stop     run.                                               
018800*                                                                         
018900 aa010-Exit.                                                              
019000     exit     section.                                                    
019100*                                                                         
019200 aa020-Load-Payments            section.                                  
019300*---------------------------------------------------------------          
019400*    Adds every Payment record's Amount into the actual-paid              
019500*    total of its Contract table entry, so Unf-Actual can be              
019600*    printed without a second pass of the Contract master.                
019700*                                                                         
019800     perform  ab090-Read-Payment  thru ab090-Exit.                        
019900     perform  ab100-Add-Payment   thru ab100-Exit                         
020000              until W01-Pmt-Eof.                                          
020100*                                                                         
020200 aa020-Exit.                                                              
020300     exit     section.                                                    
020400*                                                                         
020500 ab090-Read-Payment.                                                      
020600     read     RL-Payment-File                                             
020700         at end     set W01-Pmt-Eof to true                               
020800     end-read.                                                            
020900*                                                                         
021000 ab090-Exit.                                                              
021100     exit.                                                                
021200*                                                                         
021300 ab100-Add-Payment.                                                       
021400     search   all W01-Contract-Entry                                      
021500              at end                                                      
021600                   next sentence                                          
021700              when W01-Cont-Id (W01-Contract-Ix) = Pmt-Contract-Id        
021800                   add  Pmt-Amount                                        
021900                     to W01-Cont-Actual (W01-Contract-Ix)                 
022000     end-search.                                                          
022100     perform  ab090-Read-Payment  thru ab090-Exit.                        
022200*                                                                         
022300 ab100-Exit.                                                              
022400     exit.                                                                
022500*                                                                         
022600 aa030-Report-Balances          section.                                  
022700*---------------------------------------------------------------          
022800*    Business rule 6 - every contract not Completed is listed,            
022900*    Active or Overdue alike, in ascending Cont-Id order.                 
023000*                                                                         
023100     if       W01-Cont-Status (W01-Ix) not = "COMPLETED"                  
023200              perform zz080-Compute-Total thru zz080-Exit                 
023300              move    W01-Cont-Id (W01-Ix)    to Unf-Contract-Id          
023400              move    W01-Expected-Total      to Unf-Expected             
023500              move    W01-Cont-Actual (W01-Ix) to Unf-Actual              
023600              generate Unf-Detail                                         
023700     end-if.                                                              
023800*                                                                         
023900 aa030-Exit.                                                              
024000     exit     section.                                                    
024100*                                                                         
024200 aa060-Close-Files               section.                                 
024300*---------------------------------------------------------------          
024400     close    RL-Contract-File                                            
024500              RL-Payment-File                                             
024600              RL-Unfin-Print.                                             
024700*                                                                         
024800 aa060-Exit.                                                              
024900     exit     section.                                                    
025000*                                                                         
025100 zz080-Compute-Total             section.                                 
025200*---------------------------------------------------------------          
025300*    Business rule 1 - Expected = whole calendar months between           
025400*    Start-Date and End-Date, times Monthly-Rent.  Partial                
025500*    trailing months are truncated, never rounded up.                     
025600*                                                                         
025700     move     W01-Cont-Start-Date (W01-Ix) to W01-Date-A.                 
025800     move     W01-Cont-End-Date   (W01-Ix) to W01-Date-B.                 
025900     compute  W01-Months-Between rounded =                                
026000              ((W01-Date-B-CC * 100 + W01-Date-B-YY) -                    
026100               (W01-Date-A-CC * 100 + W01-Date-A-YY)) * 12 +              
026200              (W01-Date-B-MM - W01-Date-A-MM).                            
026300     if       W01-Date-B-DD < W01-Date-A-DD                               
026400              subtract 1 from W01-Months-Between.                         
026500     compute  W01-Expected-Total rounded =                                
026600              W01-Months-Between * W01-Cont-Monthly-Rent (W01-Ix).        
026700*                                                                         
026800 zz080-Exit.                                                              
026900     exit     section.                                                    
027000*                                                                         
027100 zz090-Load-Contracts            section.                                 
027200*---------------------------------------------------------------          
027300*    Common loader - reads the Contract master, already in                
027400*    ascending Cont-Id order off the file, into the working               
027500*    storage table used for the payment fold-in and the report.           
027600*                                                                         
027700     move     zero to W01-Contract-Count.                                 
027800     perform  ab110-Read-Contract  thru ab110-Exit.                       
027900     perform  ab120-Table-Contract thru ab120-Exit                        
028000              until W01-Cont-Eof.                                         
028100*                                                                         
028200 zz090-Exit.                                                              
028300     exit     section.                                                    
028400*                                                                         
028500 ab110-Read-Contract.                                                     
028600     read     RL-Contract-File                                            
028700         at end     set W01-Cont-Eof to true                              
028800     end-read.                                                            
028900*                                                                         
029000 ab110-Exit.                                                              
029100     exit.                                                                
029200*                                                                         
029300 ab120-Table-Contract.                                                    
029400     if       Cont-Property-Type (1:1) is W01-Alpha-Class                 
029500              add    1 to W01-Contract-Count                              
029600              set    W01-Contract-Ix to W01-Contract-Count                
029700              move   Cont-Id                                              
029800                to   W01-Cont-Id (W01-Contract-Ix)                        
029900              move   Cont-Tenant-Name                                     
030000                to   W01-Cont-Tenant-Name (W01-Contract-Ix)               
030100              move   Cont-Property-Type                                   
030200                to   W01-Cont-Property-Type (W01-Contract-Ix)             
030300              move   Cont-Monthly-Rent                                    
030400                to   W01-Cont-Monthly-Rent (W01-Contract-Ix)              
030500              move   Cont-Start-Date                                      
030600                to   W01-Cont-Start-Date (W01-Contract-Ix)                
030700              move   Cont-End-Date                                        
030800                to   W01-Cont-End-Date (W01-Contract-Ix)                  
030900              move   Cont-Status                                          
031000                to   W01-Cont-Status (W01-Contract-Ix)                    
031100              move   zero                                                 
031200                to   W01-Cont-Actual (W01-Contract-Ix)                    
031300     else                                                                 
031400              if     RL-Quiet-Off                                         
031500                     display "RL099 BAD TYPE SKIPPED - " Cont-Id          
031600                             upon console                                 
031700              end-if                                                      
031800     end-if.                                                              
031900     perform  ab110-Read-Contract  thru ab110-Exit.                       
032000*                                                                         
032100 ab120-Exit.                                                              
032200     exit.                                                                
032300*                                                                         
