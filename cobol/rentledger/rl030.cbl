000100*                                                                         
000200****************************************************************          
000300*                                                              *          
000400*   R L 0 3 0  -  F I N I S H E D   C O N T R A C T S          *          
000500*                                                              *          
000600****************************************************************          
000700*                                                                         
000800 identification          division.                                        
000900*                                                                         
001000 program-id.              rl030.                                          
001100*                                                                         
001200 author.                  R J Fenwick.                                    
001300*                                                                         
001400 installation.            Fenwick Data Services.                          
001500*                                                                         
001600 date-written.            17/10/85.                                       
001700*                                                                         
001800 date-compiled.                                                           
001900*                                                                         
002000 security.                Confidential - licensed client use only.        
002100*                                                                         
002200*---------------------------------------------------------------          
002300* Remarks.                                                                
002400*    Reads the single Date-Range record for the run and prints            
002500*    the Finished Contract Summary - one line per property type           
002600*    for which at least one Completed contract's End-Date fell            
002700*    within the requested range, quantity and total value of              
002800*    Total per group, with a Grand Total of all groups' totals            
002900*    at the end of the report.                                            
003000*                                                                         
003100*    Files used -                                                         
003200*         RL-Range-File         One date range record per run.            
003300*         RL-Contract-File       Contract master, read only.              
003400*         RL-Finished-Print      Finished Contract Summary.               
003500*---------------------------------------------------------------          
003600* Change log.                                                             
003700*                                                                         
003800* 17/10/85 rjf - Created.                                                 
003900* 21/06/87 rjf - File status message evaluation lifted out to             
004000*                Filestat-Msgs so RL010/RL020 could share it.             
004100* 12/03/90 rjf - Property type breakdown was a single run total           
004200*                until now - added the three pass loop over the           
004300*                known types so each gets its own line.                   
004400* 09/06/95 rjf - Contract table doubled to 2000, see Wsrltab.             
004500* 19/02/98 rjf - Y2K: range bounds now compared as full 8 digit           
004600*                century dates.                                           
004700* 03/03/00 rjf - Assign clause on RL-Range-File was pointing at           
004800*                a Name field that never got declared off the ISAM        
004900*                conversion - see Selrlrng, request 1147.                 
005000* 17/11/00 khn - Independent Y2K sign-off completed for this              
005100*                program under request 1147 - no further date             
005200*                logic changes required.                                  
005300* 08/05/02 rjf - Report never carried a Grand Total line, the             
005400*                Final control level had been left off the RD -           
005500*                added, see the new Final control footing below.          
005600* 14/09/03 rjf - Rl-Contract/Finished-Status were being tested in         
005700*                Aa010-Open-Files without ever having been                
005800*                declared, and only the Range file's open was             
005900*                actually checked - see request 1201.  All three          
006000*                statuses now declared under Ws-Data and all three        
006100*                opens checked before the run proceeds.                   
006200*---------------------------------------------------------------          
006300*                                                                         
006400 environment              division.                                       
006500*                                                                         
006600 copy "envdiv.cob".                                                       
006700*                                                                         
006800 special-names.                                                           
006900     C01                  is  Top-Of-Form.                                
007000     class    W01-Alpha-Class is "A" thru "Z".                            
007100     UPSI-0   on  status  is  RL-Quiet-On                                 
007200              off status  is  RL-Quiet-Off.                               
007300*                                                                         
007400 input-output             section.                                        
007500 file-control.                                                            
007600 copy "selrlrng.cob".                                                     
007700 copy "selrlcon.cob".                                                     
007800 copy "selrlfin.cob".                                                     
007900*                                                                         
008000 data                     division.                                       
008100*                                                                         
008200 file                     section.                                        
008300*                                                                         
008400 copy "fdrlrng.cob".                                                      
008500 copy "fdrlcon.cob".                                                      
008600 copy "fdrlfin.cob".                                                      
008700*                                                                         
008800 working-storage          section.                                        
008900*                                                                         
009000 77  Prog-Name             pic x(17)  value "RL030 (1.0.04)".             
009100*                                                                         
009200 01  W01-Switches.                                                        
009300     03  W01-Rng-Eof-Sw        pic x    value "N".                        
009400         88  W01-Rng-Eof           value "Y".                             
009500     03  W01-Cont-Eof-Sw       pic x    value "N".                        
009600         88  W01-Cont-Eof          value "Y".                             
009700     03  W01-Suppress-Sw       pic x    value "N".                        
009800         88  W01-Never-True        value "X".                             
009900     03  filler                pic x(4).                                  
010000*                                                                         
010100 01  W01-Counters.                                                        
010200     03  W01-Ix                pic s9(5)     comp value zero.             
010300     03  W01-Type-Ix           pic s9(3)     comp value zero.             
010400     03  W01-Expected-Total    pic s9(12)v99 comp-3 value zero.           
010500     03  filler                pic x(4).                                  
010600*                                                                         
010700 01  W01-Type-Table.                                                      
010800     03  filler                pic x(9)    value "HOUSE    ".             
010900     03  filler                pic x(9)    value "APARTMENT".             
011000     03  filler                pic x(9)    value "OFFICE   ".             
011100 01  W01-Type-Table-R  redefines W01-Type-Table.                          
011200     03  W01-Known-Type        pic x(9)  occurs 3 times.                  
011300*                                                                         
011400 01  W01-Detail-Total          pic s9(12)v99 comp-3 value zero.           
011500*                                                                         
011600 01  Fin-Property-Type         pic x(9).                                  
011700*                                                                         
011800 copy "wsrldat.cob".                                                      
011900 copy "wsrltab.cob".                                                      
012000*                                                                         
012100 01  WS-Data.                                                             
012200     03  RL-Range-Status       pic xx.                                    
012300     03  RL-Contract-Status    pic xx.                                    
012400     03  RL-Finished-Status    pic xx.                                    
012500*                                                                         
012600 01  Error-Messages.                                                      
012700     03  RLM001             pic x(26)                                     
012800                             value "RLM001 Rng file bad open-".           
012900     03  RLM002             pic x(26)                                     
013000                             value "RLM002 Cont file bad open-".          
013100     03  RLM003             pic x(26)                                     
013200                             value "RLM003 Fin file bad open-".           
013300     03  filler             pic x(8).                                     
013400*                                                                         
013500 01  WS-Eval-Msg                pic x(25)  value spaces.                  
013600*                                                                         
013700* Report is defined in fdrlfin.cob's FD - the group totals are            
013800* built across three separate table scans, not off one sequential         
013900* pass of the master, so every Source field below is a Working-           
014000* Storage item this program fills before each Generate.                   
014100*                                                                         
014200 report                  section.                                         
014300*                                                                         
014400 RD  RL-Finished-Summary-Report                                           
014500     control      Final Fin-Property-Type                                 
014600     page limit   60                                                      
014700     heading      1                                                       
014800     first detail 5                                                       
014900     last  detail 56.                                                     
015000*                                                                         
015100 01  Fin-Page-Head    type page heading.                                  
015200     03  line  1.                                                         
015300         05  col   1     pic x(17)   source Prog-Name.                    
015400         05  col  30     pic x(30)   value                                
015500             "Fenwick Data Services".                                     
015600         05  col  62     pic x(5)    value "Page ".                       
015700         05  col  67     pic zz9     source Page-Counter.                 
015800     03  line  3.                                                         
015900         05  col  20     pic x(40)   value                                
016000             "Finished Contract Summary".                                 
016100     03  line  5.                                                         
016200         05  col   1                 value "Type".                        
016300         05  col  15                 value "Quantity".                    
016400         05  col  30                 value "Total Value".                 
016500*                                                                         
016600 01  Fin-Detail       type detail.                                        
016700     03  line + 0        present when W01-Never-True.                     
016800         05  col   1     pic x(1)    value space.                         
016900*                                                                         
017000 01  type control footing Fin-Property-Type.                              
017100     03  line + 2.                                                        
017200         05  col   1     pic x(9)             source                      
017300                          Fin-Property-Type.                              
017400         05  col  15     pic zzz9             sum 1.                      
017500         05  col  30     pic z,zzz,zzz,zz9.99- sum                        
017600                          W01-Detail-Total.                               
017700*                                                                         
017800 01  type control footing Final line plus 2.                              
017900     03  col   1     pic x(11)            value "GRAND TOTAL".            
018000     03  col  30     pic z,zzz,zzz,zz9.99- sum                            
018100                      W01-Detail-Total.                                   
018200*                                                                         
018300 procedure  division.                                                     
018400*                                                                         
018500 aa000-Main                    section.                                   
018600*---------------------------------------------------------------          
018700     perform  aa010-Open-Files      thru aa010-Exit.                      
018800     perform  zz090-Load-Contracts  thru zz090-Exit.                      
018900     perform  aa020-Read-Range      thru aa020-Exit.                      
019000     initiate report RL-Finished-Summary-Report.                          
019100     perform  aa030-Report-By-Type  thru aa030-Exit                       
019200              varying W01-Type-Ix from 1 by 1                             
019300              until W01-Type-Ix > 3.                                      
019400     terminate report RL-Finished-Summary-Report.                         
019500     perform  aa060-Close-Files     thru aa060-Exit.                      
019600     stop     run.                                                        
019700*                                                                         
019800 aa000-Exit.                                                              
019900     exit     section.                                                    
020000*                                                                         
020100 aa010-Open-Files               section.                                  
020200*---------------------------------------------------------------          
020300     open     input  RL-Range-File.                                       
020400     if       RL-Range-Status not = "00"                                  
020500              perform zz040-Evaluate-Message                              
020600              display  RLM001         upon console                        
020700              display  WS-Eval-Msg   upon console                         
020800              stop     run.                                               
020900     open     input  RL-Contract-File.                                    
021000     if       RL-Contract-Status not = "00"                               
021100              move    RL-Contract-Status to RL-Range-Status               
021200              perform zz040-Evaluate-Message                              
021300              display  RLM002         upon console                        
021400              display  WS-Eval-Msg   upon console                         
021500              stop     run.                                               
021600     open     output RL-Finished-Print.                                   
021700     if       RL-Finished-Status not = "00"                               
021800              move    RL-Finished-Status to RL-Range-Status               
021900              perform zz040-Evaluate-Message                              
022000              display  RLM003         upon console                        
022100              display  WS-Eval-Msg   upon console                         
022200              stop     run.                                               
022300*                                                                         
022400 aa010-Exit.                                                              
022500     exit     section.                                                    
022600*                                                                         
022700 aa020-Read-Range               section.                                  
022800*---------------------------------------------------------------          
022900     read     RL-Range-File                                               
023000         at end     set W01-Rng-Eof to true                               
023100     end-read.                                                            
023200     if       W01-Rng-Eof                                                 
023300              display "RLM030 NO RANGE RECORD - RUN ABANDONED"            
023400                       upon console                                       
023500              stop     run.                                               
023600*                                                                         
023700 aa020-Exit.                                                              
023800     exit     section.                                                    
023900*                                                                         
024000 aa030-Report-By-Type           section.                                  
024100*---------------------------------------------------------------          
024200*    Business rule 5 - one pass of the table per known property           
024300*    type, ascending Cont-Id order within the pass, so that the           
024400*    control break on Fin-Property-Type fires cleanly between             
024500*    passes.  A type with no matching contract simply never               
024600*    calls Generate, so it never gets a footing line.                     
024700*                                                                         
024800     move     W01-Known-Type (W01-Type-Ix) to Fin-Property-Type.          
024900     perform  ab010-Test-One-Contract thru ab010-Exit                     
025000              varying W01-Ix from 1 by 1                                  
025100              until W01-Ix > W01-Contract-Count.                          
025200*                                                                         
025300 aa030-Exit.                                                              
025400     exit     section.                                                    
025500*                                                                         
025600 ab010-Test-One-Contract.                                                 
025700     if       W01-Cont-Status (W01-Ix) = "COMPLETED"                      
025800       and    W01-Cont-Property-Type (W01-Ix)                             
025900              = W01-Known-Type (W01-Type-Ix)                              
026000       and    W01-Cont-End-Date (W01-Ix) >= Rng-From-Date                 
026100       and    W01-Cont-End-Date (W01-Ix) <= Rng-To-Date                   
026200              perform zz080-Compute-Total thru zz080-Exit                 
026300              move    W01-Expected-Total  to W01-Detail-Total             
026400              generate Fin-Detail                                         
026500     end-if.                                                              
026600*                                                                         
026700 ab010-Exit.                                                              
026800     exit.                                                                
026900*                                                                         
027000 aa060-Close-Files               section.                                 
027100*---------------------------------------------------------------          
027200     close    RL-Range-File                                               
027300              RL-Contract-File                                            
027400              RL-Finished-Print.                                          
027500*                                                                         
027600 aa060-Exit.                                                              
027700     exit     section.                                                    
027800*                                                                         
027900 zz040-Evaluate-Message          section.                                 
028000*---------------------------------------------------------------          
028100     copy "filestat-msgs.cob" replacing                                   
028200          STATUS by RL-Range-Status                                       
028300          MSG    by WS-Eval-Msg.                                          
028400*                                                                         
028500 zz040-Exit.                                                              
028600     exit     section.                                                    
028700*                                                                         
028800 zz080-Compute-Total             section.                                 
028900*---------------------------------------------------------------          
029000*    Business rule 1 - Expected = whole calendar months between           
029100*    Start-Date and End-Date, times Monthly-Rent.  Partial                
029200*    trailing months are truncated, never rounded up.                     
029300*                                                                         
029400     move     W01-Cont-Start-Date (W01-Ix) to W01-Date-A.                 
029500     move     W01-Cont-End-Date   (W01-Ix) to W01-Date-B.                 
029600     compute  W01-Months-Between rounded =                                
029700              ((W01-Date-B-CC * 100 + W01-Date-B-YY) -                    
029800               (W01-Date-A-CC * 100 + W01-Date-A-YY)) * 12 +              
029900              (W01-Date-B-MM - W01-Date-A-MM).                            
030000     if       W01-Date-B-DD < W01-Date-A-DD                               
030100              subtract 1 from W01-Months-Between.                         
030200     compute  W01-Expected-Total rounded =                                
030300              W01-Months-Between * W01-Cont-Monthly-Rent (W01-Ix).        
030400*                                                                         
030500 zz080-Exit.                                                              
030600     exit     section.                                                    
030700*                                                                         
030800 zz090-Load-Contracts            section.                                 
030900*---------------------------------------------------------------          
031000*    Common loader - reads the Contract master, already in                
031100*    ascending Cont-Id order off the file, into the working               
031200*    storage table used for the type-by-type summary passes.              
031300*                                                                         
031400     move     zero to W01-Contract-Count.                                 
031500     perform  ab110-Read-Contract  thru ab110-Exit.                       
031600     perform  ab120-Table-Contract thru ab120-Exit                        
031700              until W01-Cont-Eof.                                         
031800*                                                                         
031900 zz090-Exit.                                                              
032000     exit     section.                                                    
032100*                                                                         
032200 ab110-Read-Contract.                                                     
032300     read     RL-Contract-File                                            
032400         at end     set W01-Cont-Eof to true                              
032500     end-read.                                                            
032600*                                                                         
032700 ab110-Exit.                                                              
032800     exit.                                                                
032900*                                                                         
033000 ab120-Table-Contract.                                                    
033100     if       Cont-Property-Type (1:1) is W01-Alpha-Class                 
033200              add    1 to W01-Contract-Count                              
033300              set    W01-Contract-Ix to W01-Contract-Count                
033400              move   Cont-Id                                              
033500                to   W01-Cont-Id (W01-Contract-Ix)                        
033600              move   Cont-Tenant-Name                                     
033700                to   W01-Cont-Tenant-Name (W01-Contract-Ix)               
033800              move   Cont-Property-Type                                   
033900                to   W01-Cont-Property-Type (W01-Contract-Ix)             
034000              move   Cont-Monthly-Rent                                    
034100                to   W01-Cont-Monthly-Rent (W01-Contract-Ix)              
034200              move   Cont-Start-Date                                      
034300                to   W01-Cont-Start-Date (W01-Contract-Ix)                
034400              move   Cont-End-Date                                        
034500                to   W01-Cont-End-Date (W01-Contract-Ix)                  
034600              move   Cont-Status                                          
034700                to   W01-Cont-Status (W01-Contract-Ix)                    
034800              move   zero                                                 
034900                to   W01-Cont-Actual (W01-Contract-Ix)                    
035000     else                                                                 
035100              if     RL-Quiet-Off                                         
035200                     display "RL099 BAD TYPE SKIPPED - " Cont-Id          
035300                             upon console                                 
035400              end-if                                                      
035500     end-if.                                                              
035600     perform  ab110-Read-Contract  thru ab110-Exit.                       
035700*                                                                         
035800 ab120-Exit.                                                              
035900     exit.                                                                
036000*                                                                         
