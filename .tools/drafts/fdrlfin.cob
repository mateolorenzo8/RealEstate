*
* FD for the Finished Contract Summary print file - Report
* Writer takes the record area, we never move to it directly.
*
* 17/10/85 rjf - Created.
*
 fd  RL-Finished-Print
     reports are RL-Finished-Summary-Report.
*
