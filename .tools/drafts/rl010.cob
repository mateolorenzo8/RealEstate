*
****************************************************************
*                                                              *
*        R L 0 1 0  -  P A Y M E N T   P O S T I N G          *
*                                                              *
****************************************************************
*
 identification          division.
*
 program-id.              rl010.
*
 author.                  R J Fenwick.
*
 installation.            Fenwick Data Services.
*
 date-written.            03/09/84.
*
 date-compiled.
*
 security.                Confidential - licensed client use only.
*
*---------------------------------------------------------------
* Remarks.
*    Applies a run's worth of MAKE-PAYMENT transactions to the
*    Contract master, posts each accepted payment to the Payment
*    file, recomputes each affected contract's status and prints
*    the Payment Posting Report.
*
*    Files used -
*         RL-Payment-Txn-File   Payments to post, one per line.
*         RL-Contract-File      Contract master, read then wholly
*                                rewritten in Cont-Id order.
*         RL-Payment-File       Payment history, read to prime the
*                                actual-paid table, then appended.
*         RL-Posting-Print      Payment Posting Report.
*---------------------------------------------------------------
* Change log.
*
* 03/09/84 rjf - Created.
* 22/01/85 rjf - Rejected transactions were not being counted in
*                the end of run totals - fixed in AB020.
* 14/06/87 rjf - Contract table search changed to SEARCH ALL now
*                the master is guaranteed in ascending Cont-Id
*                order off the sales floor terminals.
* 30/11/88 rjf - Added the quiet-run switch (UPSI-0) for the month
*                end bulk-load run - too much paper otherwise.
* 09/06/95 rjf - Contract table doubled to 2000 entries, see
*                Wsrltab.
* 19/02/98 rjf - Y2K: run date now taken as a 4 digit century date
*                throughout, Cont-End-Date compare no longer
*                assumes a leading 19.
* 06/08/99 rjf - Cosmetic - totals line spacing corrected.
* 03/03/00 rjf - Assign clause on RL-Contract-File was pointing at
*                a Name field that never got declared off the ISAM
*                conversion - see Selrlcon, request 1147.
* 17/11/00 khn - Independent Y2K sign-off completed for this
*                program under request 1147 - no further date
*                logic changes required.
* 14/09/03 rjf - Rl-Contract/Payment/Posting-Status were being
*                tested in Aa010-Open-Files without ever having
*                been declared, and only the Txn file's open was
*                actually checked - see request 1201.  All four
*                statuses now declared under Ws-Data and all four
*                opens checked before the run proceeds.
*---------------------------------------------------------------
*
 environment              division.
*
 copy "envdiv.cob".
*
 special-names.
     C01                  is  Top-Of-Form.
     class    W01-Alpha-Class is "A" thru "Z".
     UPSI-0   on  status  is  RL-Quiet-On
              off status  is  RL-Quiet-Off.
*
 input-output             section.
 file-control.
 copy "selrltxn.cob".
 copy "selrlcon.cob".
 copy "selrlpmt.cob".
 copy "selrlpst.cob".
*
 data                     division.
*
 file                     section.
*
 copy "fdrltxn.cob".
 copy "fdrlcon.cob".
 copy "fdrlpmt.cob".
 copy "fdrlpst.cob".
*
 working-storage          section.
*
 77  Prog-Name             pic x(17)  value "RL010 (1.0.06)".
*
 01  W01-Switches.
     03  W01-Txn-Eof-Sw        pic x    value "N".
         88  W01-Txn-Eof           value "Y".
     03  W01-Cont-Eof-Sw       pic x    value "N".
         88  W01-Cont-Eof          value "Y".
     03  W01-Pmt-Eof-Sw        pic x    value "N".
         88  W01-Pmt-Eof           value "Y".
     03  W01-Found-Sw          pic x    value "N".
         88  W01-Found             value "Y".
     03  filler                pic x(4).
*
 01  W01-Counters.
     03  W01-Txn-Count         pic s9(7)     comp value zero.
     03  W01-Accept-Count      pic s9(7)     comp value zero.
     03  W01-Reject-Count      pic s9(7)     comp value zero.
     03  W01-Line-Cnt          pic s9(3)     comp value 99.
     03  W01-Page-Cnt          pic s9(3)     comp value zero.
     03  W01-Ix                pic s9(5)     comp value zero.
     03  W01-Next-Pmt-Id       pic 9(9)      comp value zero.
     03  W01-Amount-Posted     pic s9(10)v99 comp-3 value zero.
     03  W01-Expected-Total    pic s9(12)v99 comp-3 value zero.
     03  filler                pic x(4).
*
 01  W01-Print-Line            pic x(80).
 01  W01-Print-Line-R  redefines W01-Print-Line.
     03  W01-PL-Txn-Id            pic 9(9).
     03  filler                   pic x(1).
     03  W01-PL-Result            pic x(9).
     03  filler                   pic x(1).
     03  W01-PL-Reason            pic x(28).
     03  filler                   pic x(1).
     03  W01-PL-Amount            pic z,zzz,zzz,zz9.99-.
*
 01  W01-Reject-Reason         pic x(28).
*
 01  W01-Count-Disp            pic zzz9.
*
 copy "wsrldat.cob".
 copy "wsrltab.cob".
*
 01  WS-Data.
     03  RL-Txn-Status         pic xx.
     03  RL-Contract-Status    pic xx.
     03  RL-Payment-Status     pic xx.
     03  RL-Posting-Status     pic xx.
*
 01  Error-Messages.
     03  RLM001             pic x(26)
                             value "RLM001 Txn file bad open-".
     03  RLM002             pic x(26)
                             value "RLM002 Cont file bad open-".
     03  RLM003             pic x(26)
                             value "RLM003 Pmt file bad open-".
     03  RLM004             pic x(26)
                             value "RLM004 Post file bad open-".
     03  RLM010             pic x(25)
                             value "RLM010 Unknown contract -".
     03  RLM011             pic x(25)
                             value "RLM011 Contract complete".
     03  filler             pic x(8).
*
 01  WS-Eval-Msg                pic x(25)  value spaces.
*
 procedure  division.
*
 aa000-Main                    section.
*---------------------------------------------------------------
     perform  aa010-Open-Files      thru aa010-Exit.
     perform  zz090-Load-Contracts  thru zz090-Exit.
     perform  aa020-Load-Payments   thru aa020-Exit.
     perform  aa030-Process-Txns    thru aa030-Exit.
     perform  aa040-Rewrite-Master  thru aa040-Exit.
     perform  aa050-Print-Totals    thru aa050-Exit.
     perform  aa060-Close-Files     thru aa060-Exit.
     stop     run.
*
 aa000-Exit.
     exit     section.
*
 aa010-Open-Files               section.
*---------------------------------------------------------------
     open     input  RL-Payment-Txn-File.
     if       RL-Txn-Status not = "00"
              perform zz040-Evaluate-Message
              display  RLM001         upon console
              display  WS-Eval-Msg   upon console
              stop     run.
     open     input  RL-Contract-File.
     if       RL-Contract-Status not = "00"
              move    RL-Contract-Status to RL-Txn-Status
              perform zz040-Evaluate-Message
              display  RLM002         upon console
              display  WS-Eval-Msg   upon console
              stop     run.
     open     input  RL-Payment-File.
     if       RL-Payment-Status not = "00"
              move    RL-Payment-Status to RL-Txn-Status
              perform zz040-Evaluate-Message
              display  RLM003         upon console
              display  WS-Eval-Msg   upon console
              stop     run.
     open     output RL-Posting-Print.
     if       RL-Posting-Status not = "00"
              move    RL-Posting-Status to RL-Txn-Status
              perform zz040-Evaluate-Message
              display  RLM004         upon console
              display  WS-Eval-Msg   upon console
              stop     run.
     accept   W01-Today-Ccyymmdd from date YYYYMMDD.
*
 aa010-Exit.
     exit     section.
*
 aa020-Load-Payments            section.
*---------------------------------------------------------------
*    Reads the whole of the Payment file once to prime each
*    contract table entry with its actual-paid-to-date total
*    before any of this run's transactions are applied.
*
     perform  ab090-Read-Payment  thru ab090-Exit.
     perform  ab100-Add-Payment   thru ab100-Exit
              until W01-Pmt-Eof.
     close    RL-Payment-File.
     open     extend RL-Payment-File.
*
 aa020-Exit.
     exit     section.
*
 ab090-Read-Payment.
     read     RL-Payment-File
         at end     set W01-Pmt-Eof to true
     end-read.
*
 ab090-Exit.
     exit.
*
 ab100-Add-Payment.
     search   all W01-Contract-Entry
              at end
                   next sentence
              when W01-Cont-Id (W01-Contract-Ix) = Pmt-Contract-Id
                   add  Pmt-Amount
                     to W01-Cont-Actual (W01-Contract-Ix)
     end-search.
     if       Pmt-Id > W01-Next-Pmt-Id
              move    Pmt-Id to W01-Next-Pmt-Id.
     perform  ab090-Read-Payment  thru ab090-Exit.
*
 ab100-Exit.
     exit.
*
 aa030-Process-Txns             section.
*---------------------------------------------------------------
     perform  ab010-Read-Txn      thru ab010-Exit.
     perform  ab020-Apply-Payment thru ab020-Exit
              until W01-Txn-Eof.
*
 aa030-Exit.
     exit     section.
*
 ab010-Read-Txn.
     read     RL-Payment-Txn-File
         at end     set W01-Txn-Eof to true
     end-read.
     if       not W01-Txn-Eof
              add 1 to W01-Txn-Count.
*
 ab010-Exit.
     exit.
*
 ab020-Apply-Payment.
     set      W01-Found-Sw to "N".
     search   all W01-Contract-Entry
              at end
                   next sentence
              when W01-Cont-Id (W01-Contract-Ix) = Txn-Contract-Id
                   set  W01-Found to true
                   set  W01-Ix    to W01-Contract-Ix
     end-search.
     if       not W01-Found
              move   RLM010          to W01-Reject-Reason
              perform ab080-Reject-Txn thru ab080-Exit
     else
              if     W01-Cont-Status (W01-Ix) = "COMPLETED"
                     move RLM011        to W01-Reject-Reason
                     perform ab080-Reject-Txn thru ab080-Exit
              else
                     perform ab030-Post-One-Payment
                             thru ab030-Exit
              end-if
     end-if.
     perform  ab010-Read-Txn  thru ab010-Exit.
*
 ab020-Exit.
     exit.
*
 ab030-Post-One-Payment          section.
*---------------------------------------------------------------
     add      1                     to W01-Next-Pmt-Id.
     move     W01-Next-Pmt-Id       to Pmt-Id.
     move     Txn-Contract-Id       to Pmt-Contract-Id.
     move     W01-Today-Ccyymmdd    to Pmt-Pay-Date.
     move     Txn-Amount            to Pmt-Amount.
     write    RL-Payment-Record.
*
     add      Txn-Amount to W01-Cont-Actual (W01-Ix).
     add      Txn-Amount to W01-Amount-Posted.
     add      1          to W01-Accept-Count.
*
     perform  zz080-Compute-Total   thru zz080-Exit.
     perform  ab040-Recompute-Status thru ab040-Exit.
*
     if       RL-Quiet-Off
              move    "POSTED   "        to W01-PL-Result
              move    spaces             to W01-PL-Reason
              move    Txn-Contract-Id    to W01-PL-Txn-Id
              move    Txn-Amount         to W01-PL-Amount
              perform ab070-Write-Line   thru ab070-Exit
     end-if.
*
 ab030-Exit.
     exit     section.
*
 ab040-Recompute-Status          section.
*---------------------------------------------------------------
*    Business rule 3 - evaluated in this order, Completed takes
*    priority over Overdue even when the run date is also past
*    the contract's End-Date.
*
     if       W01-Cont-Actual (W01-Ix) >= W01-Expected-Total
              move    "COMPLETED"  to W01-Cont-Status (W01-Ix)
     else
              if      W01-Today-Ccyymmdd >
                      W01-Cont-End-Date (W01-Ix)
                      move "OVERDUE  "
                        to W01-Cont-Status (W01-Ix)
              end-if
     end-if.
*
 ab040-Exit.
     exit     section.
*
 ab080-Reject-Txn.
     add      1                     to W01-Reject-Count.
     move     "REJECTED "           to W01-PL-Result.
     move     W01-Reject-Reason     to W01-PL-Reason.
     move     Txn-Contract-Id       to W01-PL-Txn-Id.
     move     Txn-Amount            to W01-PL-Amount.
     perform  ab070-Write-Line      thru ab070-Exit.
*
 ab080-Exit.
     exit.
*
 ab070-Write-Line.
     write    RL-Posting-Print-Line from W01-Print-Line.
*
 ab070-Exit.
     exit.
*
 aa040-Rewrite-Master           section.
*---------------------------------------------------------------
*    Line sequential has no random Rewrite, so the whole master
*    is written back out, in the ascending Cont-Id order it was
*    read in, once every transaction has been applied.
*
     close    RL-Contract-File.
     open     output RL-Contract-File.
     perform  ab130-Write-One-Master thru ab130-Exit
              varying W01-Ix from 1 by 1
              until W01-Ix > W01-Contract-Count.
*
 aa040-Exit.
     exit     section.
*
 ab130-Write-One-Master.
     move     W01-Cont-Id           (W01-Ix) to Cont-Id.
     move     W01-Cont-Tenant-Name  (W01-Ix) to Cont-Tenant-Name.
     move     W01-Cont-Property-Type (W01-Ix)
              to Cont-Property-Type.
     move     W01-Cont-Monthly-Rent (W01-Ix)
              to Cont-Monthly-Rent.
     move     W01-Cont-Start-Date   (W01-Ix) to Cont-Start-Date.
     move     W01-Cont-End-Date     (W01-Ix) to Cont-End-Date.
     move     W01-Cont-Status       (W01-Ix) to Cont-Status.
     write    RL-Contract-Record.
*
 ab130-Exit.
     exit.
*
 aa050-Print-Totals             section.
*---------------------------------------------------------------
     move     spaces               to W01-Print-Line.
     move     "RUN TOTALS - PAYMENT POSTING"  to W01-PL-Reason.
     write    RL-Posting-Print-Line from W01-Print-Line
              before advancing C01.
*
     move     spaces               to W01-Print-Line.
     move     W01-Accept-Count     to W01-Count-Disp.
     string   "TRANSACTIONS ACCEPTED  "  delimited by size
              W01-Count-Disp             delimited by size
              into W01-PL-Reason.
     write    RL-Posting-Print-Line from W01-Print-Line.
*
     move     spaces               to W01-Print-Line.
     move     W01-Reject-Count     to W01-Count-Disp.
     string   "TRANSACTIONS REJECTED  "  delimited by size
              W01-Count-Disp             delimited by size
              into W01-PL-Reason.
     write    RL-Posting-Print-Line from W01-Print-Line.
*
     move     spaces               to W01-Print-Line.
     move     "TOTAL AMOUNT POSTED"      to W01-PL-Reason.
     move     W01-Amount-Posted          to W01-PL-Amount.
     write    RL-Posting-Print-Line from W01-Print-Line.
*
 aa050-Exit.
     exit     section.
*
 aa060-Close-Files               section.
*---------------------------------------------------------------
     close    RL-Payment-Txn-File
              RL-Contract-File
              RL-Payment-File
              RL-Posting-Print.
*
 aa060-Exit.
     exit     section.
*
 zz040-Evaluate-Message          section.
*---------------------------------------------------------------
     copy "filestat-msgs.cob" replacing STATUS by RL-Txn-Status
                                         MSG    by WS-Eval-Msg.
*
 zz040-Exit.
     exit     section.
*
 zz080-Compute-Total             section.
*---------------------------------------------------------------
*    Business rule 1 - Expected = whole calendar months between
*    Start-Date and End-Date, times Monthly-Rent.  Partial
*    trailing months are truncated, never rounded up.
*
     move     W01-Cont-Start-Date (W01-Ix) to W01-Date-A.
     move     W01-Cont-End-Date   (W01-Ix) to W01-Date-B.
     compute  W01-Months-Between rounded =
              ((W01-Date-B-CC * 100 + W01-Date-B-YY) -
               (W01-Date-A-CC * 100 + W01-Date-A-YY)) * 12 +
              (W01-Date-B-MM - W01-Date-A-MM).
     if       W01-Date-B-DD < W01-Date-A-DD
              subtract 1 from W01-Months-Between.
     compute  W01-Expected-Total rounded =
              W01-Months-Between * W01-Cont-Monthly-Rent (W01-Ix).
*
 zz080-Exit.
     exit     section.
*
 zz090-Load-Contracts            section.
*---------------------------------------------------------------
*    Common loader - reads the Contract master, already in
*    ascending Cont-Id order off the file, into the working
*    storage table used for lookup and, in RL010 only, for the
*    end of run full rewrite.
*
     move     zero to W01-Contract-Count.
     perform  ab110-Read-Contract  thru ab110-Exit.
     perform  ab120-Table-Contract thru ab120-Exit
              until W01-Cont-Eof.
*
 zz090-Exit.
     exit     section.
*
 ab110-Read-Contract.
     read     RL-Contract-File
         at end     set W01-Cont-Eof to true
     end-read.
*
 ab110-Exit.
     exit.
*
 ab120-Table-Contract.
     if       Cont-Property-Type (1:1) is W01-Alpha-Class
              add    1 to W01-Contract-Count
              set    W01-Contract-Ix to W01-Contract-Count
              move   Cont-Id
                to   W01-Cont-Id (W01-Contract-Ix)
              move   Cont-Tenant-Name
                to   W01-Cont-Tenant-Name (W01-Contract-Ix)
              move   Cont-Property-Type
                to   W01-Cont-Property-Type (W01-Contract-Ix)
              move   Cont-Monthly-Rent
                to   W01-Cont-Monthly-Rent (W01-Contract-Ix)
              move   Cont-Start-Date
                to   W01-Cont-Start-Date (W01-Contract-Ix)
              move   Cont-End-Date
                to   W01-Cont-End-Date (W01-Contract-Ix)
              move   Cont-Status
                to   W01-Cont-Status (W01-Contract-Ix)
              move   zero
                to   W01-Cont-Actual (W01-Contract-Ix)
     else
              if     RL-Quiet-Off
                     display "RL099 BAD TYPE SKIPPED - " Cont-Id
                             upon console
              end-if
     end-if.
     perform  ab110-Read-Contract  thru ab110-Exit.
*
 ab120-Exit.
     exit.
*
