*
*******************************************
*                                          *
*  Record Definition For Payment File     *
*                                          *
*     Uses Pmt-Contract-Id as key         *
*     Append only - never rewritten.      *
*******************************************
* File size approx 55 bytes.
*
* 12/05/84 rjf - Created.
* 20/07/97 rjf - Pmt-Id added, we had no way to tell two same
*                day payments on one contract apart on a dump.
*
 01  RL-Payment-Record.
     03  Pmt-Id                pic 9(9)      comp.
     03  Pmt-Contract-Id       pic 9(9)      comp.
     03  Pmt-Pay-Date          pic 9(8).
     03  Pmt-Amount            pic s9(10)v99 comp-3.
     03  filler                pic x(20).
*
