*
*******************************************
*                                          *
*  Common Contract Table Work Area        *
*     Copied into W01- of every program   *
*     that has to hold the Contract       *
*     Master in memory for lookup, for    *
*     a summary pass, or for re-write.    *
*                                          *
*******************************************
* Table is loaded off RL-Contract-File in ascending Cont-Id
* order, so SEARCH ALL may be used against it unchanged.
*
* 11/05/84 rjf - Created.
* 09/06/95 rjf - Table doubled to 2000, ran out on the west
*                block portfolio load.
*
 01  W01-Contract-Table.
     03  W01-Contract-Max      pic s9(5)   comp value 2000.
     03  W01-Contract-Count    pic s9(5)   comp value zero.
     03  W01-Contract-Entry    occurs 1 to 2000 times
                                depending on W01-Contract-Count
                                ascending key W01-Cont-Id
                                indexed by W01-Contract-Ix.
         05  W01-Cont-Id            pic 9(9)      comp.
         05  W01-Cont-Tenant-Name   pic x(80).
         05  W01-Cont-Property-Type pic x(9).
         05  W01-Cont-Monthly-Rent  pic s9(10)v99 comp-3.
         05  W01-Cont-Start-Date    pic 9(8).
         05  W01-Cont-End-Date      pic 9(8).
         05  W01-Cont-Status        pic x(9).
         05  W01-Cont-Actual        pic s9(12)v99 comp-3.
         05  filler                 pic x(4).
*
