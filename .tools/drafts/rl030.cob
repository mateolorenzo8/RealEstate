*
****************************************************************
*                                                              *
*   R L 0 3 0  -  F I N I S H E D   C O N T R A C T S          *
*                                                              *
****************************************************************
*
 identification          division.
*
 program-id.              rl030.
*
 author.                  R J Fenwick.
*
 installation.            Fenwick Data Services.
*
 date-written.            17/10/85.
*
 date-compiled.
*
 security.                Confidential - licensed client use only.
*
*---------------------------------------------------------------
* Remarks.
*    Reads the single Date-Range record for the run and prints
*    the Finished Contract Summary - one line per property type
*    for which at least one Completed contract's End-Date fell
*    within the requested range, quantity and total value of
*    Total per group, with a Grand Total of all groups' totals
*    at the end of the report.
*
*    Files used -
*         RL-Range-File         One date range record per run.
*         RL-Contract-File       Contract master, read only.
*         RL-Finished-Print      Finished Contract Summary.
*---------------------------------------------------------------
* Change log.
*
* 17/10/85 rjf - Created.
* 21/06/87 rjf - File status message evaluation lifted out to
*                Filestat-Msgs so RL010/RL020 could share it.
* 12/03/90 rjf - Property type breakdown was a single run total
*                until now - added the three pass loop over the
*                known types so each gets its own line.
* 09/06/95 rjf - Contract table doubled to 2000, see Wsrltab.
* 19/02/98 rjf - Y2K: range bounds now compared as full 8 digit
*                century dates.
* 03/03/00 rjf - Assign clause on RL-Range-File was pointing at
*                a Name field that never got declared off the ISAM
*                conversion - see Selrlrng, request 1147.
* 17/11/00 khn - Independent Y2K sign-off completed for this
*                program under request 1147 - no further date
*                logic changes required.
* 08/05/02 rjf - Report never carried a Grand Total line, the
*                Final control level had been left off the RD -
*                added, see the new Final control footing below.
* 14/09/03 rjf - Rl-Contract/Finished-Status were being tested in
*                Aa010-Open-Files without ever having been
*                declared, and only the Range file's open was
*                actually checked - see request 1201.  All three
*                statuses now declared under Ws-Data and all three
*                opens checked before the run proceeds.
*---------------------------------------------------------------
*
 environment              division.
*
 copy "envdiv.cob".
*
 special-names.
     C01                  is  Top-Of-Form.
     class    W01-Alpha-Class is "A" thru "Z".
     UPSI-0   on  status  is  RL-Quiet-On
              off status  is  RL-Quiet-Off.
*
 input-output             section.
 file-control.
 copy "selrlrng.cob".
 copy "selrlcon.cob".
 copy "selrlfin.cob".
*
 data                     division.
*
 file                     section.
*
 copy "fdrlrng.cob".
 copy "fdrlcon.cob".
 copy "fdrlfin.cob".
*
 working-storage          section.
*
 77  Prog-Name             pic x(17)  value "RL030 (1.0.04)".
*
 01  W01-Switches.
     03  W01-Rng-Eof-Sw        pic x    value "N".
         88  W01-Rng-Eof           value "Y".
     03  W01-Cont-Eof-Sw       pic x    value "N".
         88  W01-Cont-Eof          value "Y".
     03  W01-Suppress-Sw       pic x    value "N".
         88  W01-Never-True        value "X".
     03  filler                pic x(4).
*
 01  W01-Counters.
     03  W01-Ix                pic s9(5)     comp value zero.
     03  W01-Type-Ix           pic s9(3)     comp value zero.
     03  W01-Expected-Total    pic s9(12)v99 comp-3 value zero.
     03  filler                pic x(4).
*
 01  W01-Type-Table.
     03  filler                pic x(9)    value "HOUSE    ".
     03  filler                pic x(9)    value "APARTMENT".
     03  filler                pic x(9)    value "OFFICE   ".
 01  W01-Type-Table-R  redefines W01-Type-Table.
     03  W01-Known-Type        pic x(9)  occurs 3 times.
*
 01  W01-Detail-Total          pic s9(12)v99 comp-3 value zero.
*
 01  Fin-Property-Type         pic x(9).
*
 copy "wsrldat.cob".
 copy "wsrltab.cob".
*
 01  WS-Data.
     03  RL-Range-Status       pic xx.
     03  RL-Contract-Status    pic xx.
     03  RL-Finished-Status    pic xx.
*
 01  Error-Messages.
     03  RLM001             pic x(26)
                             value "RLM001 Rng file bad open-".
     03  RLM002             pic x(26)
                             value "RLM002 Cont file bad open-".
     03  RLM003             pic x(26)
                             value "RLM003 Fin file bad open-".
     03  filler             pic x(8).
*
 01  WS-Eval-Msg                pic x(25)  value spaces.
*
* Report is defined in fdrlfin.cob's FD - the group totals are
* built across three separate table scans, not off one sequential
* pass of the master, so every Source field below is a Working-
* Storage item this program fills before each Generate.
*
 report                  section.
*
 RD  RL-Finished-Summary-Report
     control      Final Fin-Property-Type
     page limit   60
     heading      1
     first detail 5
     last  detail 56.
*
 01  Fin-Page-Head    type page heading.
     03  line  1.
         05  col   1     pic x(17)   source Prog-Name.
         05  col  30     pic x(30)   value
             "Fenwick Data Services".
         05  col  62     pic x(5)    value "Page ".
         05  col  67     pic zz9     source Page-Counter.
     03  line  3.
         05  col  20     pic x(40)   value
             "Finished Contract Summary".
     03  line  5.
         05  col   1                 value "Type".
         05  col  15                 value "Quantity".
         05  col  30                 value "Total Value".
*
 01  Fin-Detail       type detail.
     03  line + 0        present when W01-Never-True.
         05  col   1     pic x(1)    value space.
*
 01  type control footing Fin-Property-Type.
     03  line + 2.
         05  col   1     pic x(9)             source
                          Fin-Property-Type.
         05  col  15     pic zzz9             sum 1.
         05  col  30     pic z,zzz,zzz,zz9.99- sum
                          W01-Detail-Total.
*
 01  type control footing Final line plus 2.
     03  col   1     pic x(11)            value "GRAND TOTAL".
     03  col  30     pic z,zzz,zzz,zz9.99- sum
                      W01-Detail-Total.
*
 procedure  division.
*
 aa000-Main                    section.
*---------------------------------------------------------------
     perform  aa010-Open-Files      thru aa010-Exit.
     perform  zz090-Load-Contracts  thru zz090-Exit.
     perform  aa020-Read-Range      thru aa020-Exit.
     initiate report RL-Finished-Summary-Report.
     perform  aa030-Report-By-Type  thru aa030-Exit
              varying W01-Type-Ix from 1 by 1
              until W01-Type-Ix > 3.
     terminate report RL-Finished-Summary-Report.
     perform  aa060-Close-Files     thru aa060-Exit.
     stop     run.
*
 aa000-Exit.
     exit     section.
*
 aa010-Open-Files               section.
*---------------------------------------------------------------
     open     input  RL-Range-File.
     if       RL-Range-Status not = "00"
              perform zz040-Evaluate-Message
              display  RLM001         upon console
              display  WS-Eval-Msg   upon console
              stop     run.
     open     input  RL-Contract-File.
     if       RL-Contract-Status not = "00"
              move    RL-Contract-Status to RL-Range-Status
              perform zz040-Evaluate-Message
              display  RLM002         upon console
              display  WS-Eval-Msg   upon console
              stop     run.
     open     output RL-Finished-Print.
     if       RL-Finished-Status not = "00"
              move    RL-Finished-Status to RL-Range-Status
              perform zz040-Evaluate-Message
              display  RLM003         upon console
              display  WS-Eval-Msg   upon console
              stop     run.
*
 aa010-Exit.
     exit     section.
*
 aa020-Read-Range               section.
*---------------------------------------------------------------
     read     RL-Range-File
         at end     set W01-Rng-Eof to true
     end-read.
     if       W01-Rng-Eof
              display "RLM030 NO RANGE RECORD - RUN ABANDONED"
                       upon console
              stop     run.
*
 aa020-Exit.
     exit     section.
*
 aa030-Report-By-Type           section.
*---------------------------------------------------------------
*    Business rule 5 - one pass of the table per known property
*    type, ascending Cont-Id order within the pass, so that the
*    control break on Fin-Property-Type fires cleanly between
*    passes.  A type with no matching contract simply never
*    calls Generate, so it never gets a footing line.
*
     move     W01-Known-Type (W01-Type-Ix) to Fin-Property-Type.
     perform  ab010-Test-One-Contract thru ab010-Exit
              varying W01-Ix from 1 by 1
              until W01-Ix > W01-Contract-Count.
*
 aa030-Exit.
     exit     section.
*
 ab010-Test-One-Contract.
     if       W01-Cont-Status (W01-Ix) = "COMPLETED"
       and    W01-Cont-Property-Type (W01-Ix)
              = W01-Known-Type (W01-Type-Ix)
       and    W01-Cont-End-Date (W01-Ix) >= Rng-From-Date
       and    W01-Cont-End-Date (W01-Ix) <= Rng-To-Date
              perform zz080-Compute-Total thru zz080-Exit
              move    W01-Expected-Total  to W01-Detail-Total
              generate Fin-Detail
     end-if.
*
 ab010-Exit.
     exit.
*
 aa060-Close-Files               section.
*---------------------------------------------------------------
     close    RL-Range-File
              RL-Contract-File
              RL-Finished-Print.
*
 aa060-Exit.
     exit     section.
*
 zz040-Evaluate-Message          section.
*---------------------------------------------------------------
     copy "filestat-msgs.cob" replacing
          STATUS by RL-Range-Status
          MSG    by WS-Eval-Msg.
*
 zz040-Exit.
     exit     section.
*
 zz080-Compute-Total             section.
*---------------------------------------------------------------
*    Business rule 1 - Expected = whole calendar months between
*    Start-Date and End-Date, times Monthly-Rent.  Partial
*    trailing months are truncated, never rounded up.
*
     move     W01-Cont-Start-Date (W01-Ix) to W01-Date-A.
     move     W01-Cont-End-Date   (W01-Ix) to W01-Date-B.
     compute  W01-Months-Between rounded =
              ((W01-Date-B-CC * 100 + W01-Date-B-YY) -
               (W01-Date-A-CC * 100 + W01-Date-A-YY)) * 12 +
              (W01-Date-B-MM - W01-Date-A-MM).
     if       W01-Date-B-DD < W01-Date-A-DD
              subtract 1 from W01-Months-Between.
     compute  W01-Expected-Total rounded =
              W01-Months-Between * W01-Cont-Monthly-Rent (W01-Ix).
*
 zz080-Exit.
     exit     section.
*
 zz090-Load-Contracts            section.
*---------------------------------------------------------------
*    Common loader - reads the Contract master, already in
*    ascending Cont-Id order off the file, into the working
*    storage table used for the type-by-type summary passes.
*
     move     zero to W01-Contract-Count.
     perform  ab110-Read-Contract  thru ab110-Exit.
     perform  ab120-Table-Contract thru ab120-Exit
              until W01-Cont-Eof.
*
 zz090-Exit.
     exit     section.
*
 ab110-Read-Contract.
     read     RL-Contract-File
         at end     set W01-Cont-Eof to true
     end-read.
*
 ab110-Exit.
     exit.
*
 ab120-Table-Contract.
     if       Cont-Property-Type (1:1) is W01-Alpha-Class
              add    1 to W01-Contract-Count
              set    W01-Contract-Ix to W01-Contract-Count
              move   Cont-Id
                to   W01-Cont-Id (W01-Contract-Ix)
              move   Cont-Tenant-Name
                to   W01-Cont-Tenant-Name (W01-Contract-Ix)
              move   Cont-Property-Type
                to   W01-Cont-Property-Type (W01-Contract-Ix)
              move   Cont-Monthly-Rent
                to   W01-Cont-Monthly-Rent (W01-Contract-Ix)
              move   Cont-Start-Date
                to   W01-Cont-Start-Date (W01-Contract-Ix)
              move   Cont-End-Date
                to   W01-Cont-End-Date (W01-Contract-Ix)
              move   Cont-Status
                to   W01-Cont-Status (W01-Contract-Ix)
              move   zero
                to   W01-Cont-Actual (W01-Contract-Ix)
     else
              if     RL-Quiet-Off
                     display "RL099 BAD TYPE SKIPPED - " Cont-Id
                             upon console
              end-if
     end-if.
     perform  ab110-Read-Contract  thru ab110-Exit.
*
 ab120-Exit.
     exit.
*
