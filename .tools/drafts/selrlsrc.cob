*
* Select clause for the print file used by rl020's Search
* Report - the filtered contract listing.
*
* 09/10/85 rjf - Created.
* 03/03/00 rjf - Assign clause was still pointing at a Name field
*                left over from the ISAM conversion that never got
*                declared - changed to the logical name direct.
*
     select  RL-Search-Print   assign       "RL-SEARCH"
                                organization line sequential
                                status       RL-Search-Status.
*
