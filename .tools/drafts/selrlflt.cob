*
* Select clause for the Filter Request file read by rl020 -
* one record per run naming the search bounds required.
*
* 09/10/85 rjf - Created.
* 03/03/00 rjf - Assign clause was still pointing at a Name field
*                left over from the ISAM conversion that never got
*                declared - changed to the logical name direct.
*
     select  RL-Filter-File    assign       "RL-FILTER"
                                organization line sequential
                                status       RL-Filter-Status.
*
