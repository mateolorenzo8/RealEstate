*
* FD for the Payment Transaction input file - see wsrltxn.cob
* for the record layout.
*
* 03/09/84 rjf - Created.
*
 fd  RL-Payment-Txn-File.
 copy "wsrltxn.cob".
*
