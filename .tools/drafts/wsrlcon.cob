*
*******************************************
*                                          *
*  Record Definition For Contract File    *
*                                          *
*     Uses Cont-Id as key                 *
*******************************************
* File size approx 150 bytes.
*
* THIS FIELD LIST MAY GROW - LEAVE THE FILLER ALONE.
*
* 11/05/84 rjf - Created.
* 06/02/89 rjf - Added the three status 88-levels, program
*                logic had been testing the literal instead.
* 14/08/94 rjf - Property-type widened 6 to 9 for "APARTMENT".
*
 01  RL-Contract-Record.
     03  Cont-Id               pic 9(9)      comp.
     03  Cont-Tenant-Name      pic x(80).
     03  Cont-Property-Type    pic x(9).
         88  Cont-Is-House         value "HOUSE    ".
         88  Cont-Is-Apartment     value "APARTMENT".
         88  Cont-Is-Office        value "OFFICE   ".
     03  Cont-Monthly-Rent     pic s9(10)v99 comp-3.
     03  Cont-Start-Date       pic 9(8).
*        Start and end date are both held ccyymmdd.
     03  Cont-End-Date         pic 9(8).
     03  Cont-Status           pic x(9).
         88  Cont-Is-Active        value "ACTIVE   ".
         88  Cont-Is-Overdue       value "OVERDUE  ".
         88  Cont-Is-Completed     value "COMPLETED".
     03  filler                pic x(20).
*
