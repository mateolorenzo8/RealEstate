*
* FD for the Date Range Request file - see wsrlrng.cob for
* the record layout.
*
* 17/10/85 rjf - Created.
*
 fd  RL-Range-File.
 copy "wsrlrng.cob".
*
