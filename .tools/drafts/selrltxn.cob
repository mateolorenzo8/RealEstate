*
* Select clause for the Payment Transaction input file read
* by rl010 - one line per payment to be posted.
*
* 03/09/84 rjf - Created.
* 03/03/00 rjf - Assign clause was still pointing at a Name field
*                left over from the ISAM conversion that never got
*                declared - changed to the logical name direct.
*
     select  RL-Payment-Txn-File assign      "RL-PAYMENT-TXN"
                                  organization line sequential
                                  status       RL-Txn-Status.
*
