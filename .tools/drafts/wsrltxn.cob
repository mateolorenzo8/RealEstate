*
*******************************************
*                                          *
*  Record Definition For Payment Txn      *
*     (input to rl010, one per line)      *
*                                          *
*******************************************
* File size approx 40 bytes.
*
* 03/09/84 rjf - Created.
*
 01  RL-Payment-Txn-Record.
     03  Txn-Contract-Id       pic 9(9).
     03  Txn-Amount            pic s9(10)v99 comp-3.
     03  filler                pic x(20).
*
