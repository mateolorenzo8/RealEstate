*
* Select clause for the print file used by rl040's
* Outstanding Balance Summary of unfinished contracts.
*
* 21/11/85 rjf - Created.
* 03/03/00 rjf - Assign clause was still pointing at a Name field
*                left over from the ISAM conversion that never got
*                declared - changed to the logical name direct.
*
     select  RL-Unfin-Print    assign       "RL-UNFIN"
                                organization line sequential
                                status       RL-Unfin-Status.
*
