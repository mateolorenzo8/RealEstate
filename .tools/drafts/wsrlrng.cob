*
*******************************************
*                                          *
*  Record Definition For Date Range Req   *
*     One record read per run of rl030.   *
*                                          *
*******************************************
* File size approx 20 bytes.
*
* 17/10/85 rjf - Created.
*
 01  RL-Range-Record.
     03  Rng-From-Date         pic 9(8).
     03  Rng-To-Date           pic 9(8).
     03  filler                pic x(4).
*
