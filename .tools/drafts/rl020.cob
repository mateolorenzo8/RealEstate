*
****************************************************************
*                                                              *
*        R L 0 2 0  -  F I L T E R E D   L I S T I N G        *
*                                                              *
****************************************************************
*
 identification          division.
*
 program-id.              rl020.
*
 author.                  R J Fenwick.
*
 installation.            Fenwick Data Services.
*
 date-written.            09/10/85.
*
 date-compiled.
*
 security.                Confidential - licensed client use only.
*
*---------------------------------------------------------------
* Remarks.
*    Reads the single Filter-Request record for the run and lists
*    every Contract that passes all of its active bounds, in
*    ascending Cont-Id order, onto the Search Report.
*
*    Files used -
*         RL-Filter-File   One filter record per run.
*         RL-Contract-File          Contract master, read only.
*         RL-Search-Print           Search Report.
*---------------------------------------------------------------
* Change log.
*
* 09/10/85 rjf - Created.
* 17/07/88 rjf - Amount bound moved off Total onto Monthly-Rent -
*                sales floor were quoting rent, not term total.
*                See AB030.
* 14/06/91 rjf - Tenant name match made case insensitive, was
*                failing on mixed case entry from the new screens.
* 09/06/95 rjf - Contract table doubled to 2000, see Wsrltab.
* 19/02/98 rjf - Y2K: date bounds now compared as full 8 digit
*                century dates, no change of logic needed here as
*                Cont-Start-Date was always held that way.
* 03/03/00 rjf - Assign clause on RL-Filter-File was pointing at
*                a Name field that never got declared off the ISAM
*                conversion - see Selrlflt, request 1147.
* 17/11/00 khn - Independent Y2K sign-off completed for this
*                program under request 1147 - no further date
*                logic changes required.
* 14/09/03 rjf - Rl-Contract/Search-Status were being tested in
*                Aa010-Open-Files without ever having been
*                declared, and only the Filter file's open was
*                actually checked - see request 1201.  All three
*                statuses now declared under Ws-Data and all three
*                opens checked before the run proceeds.
*---------------------------------------------------------------
*
 environment              division.
*
 copy "envdiv.cob".
*
 special-names.
     C01                  is  Top-Of-Form.
     class    W01-Alpha-Class is "A" thru "Z".
     UPSI-0   on  status  is  RL-Quiet-On
              off status  is  RL-Quiet-Off.
*
 input-output             section.
 file-control.
 copy "selrlflt.cob".
 copy "selrlcon.cob".
 copy "selrlsrc.cob".
*
 data                     division.
*
 file                     section.
*
 copy "fdrlflt.cob".
 copy "fdrlcon.cob".
 copy "fdrlsrc.cob".
*
 working-storage          section.
*
 77  Prog-Name             pic x(17)  value "RL020 (1.0.05)".
*
 01  W01-Switches.
     03  W01-Flt-Eof-Sw        pic x    value "N".
         88  W01-Flt-Eof           value "Y".
     03  W01-Cont-Eof-Sw       pic x    value "N".
         88  W01-Cont-Eof          value "Y".
     03  W01-Passes-Sw         pic x    value "N".
         88  W01-Passes            value "Y".
     03  W01-Tenant-Ok-Sw      pic x    value "N".
         88  W01-Tenant-Ok         value "Y".
     03  filler                pic x(4).
*
 01  W01-Counters.
     03  W01-Match-Count       pic s9(7)     comp value zero.
     03  W01-Ix                pic s9(5)     comp value zero.
     03  W01-Filter-Len        pic s9(3)     comp value zero.
     03  W01-Scan-Ix           pic s9(3)     comp value zero.
     03  W01-Scan-Limit        pic s9(3)     comp value zero.
     03  W01-Expected-Total    pic s9(12)v99 comp-3 value zero.
     03  filler                pic x(4).
*
 01  W01-Print-Line            pic x(80).
 01  W01-Print-Line-R  redefines W01-Print-Line.
     03  W01-PL-Cont-Id           pic 9(9).
     03  filler                   pic x(1).
     03  W01-PL-Status            pic x(9).
     03  filler                   pic x(1).
     03  W01-PL-Total             pic z,zzz,zzz,zz9.99-.
     03  filler                   pic x(1).
     03  W01-PL-Start             pic 9(8).
     03  filler                   pic x(1).
     03  W01-PL-End               pic 9(8).
*
 01  W01-Tenant-Upper          pic x(80).
 01  W01-Filter-Upper          pic x(80).
 01  W01-Count-Disp            pic zzz9.
*
 copy "wsrldat.cob".
 copy "wsrltab.cob".
*
 01  WS-Data.
     03  RL-Filter-Status      pic xx.
     03  RL-Contract-Status    pic xx.
     03  RL-Search-Status      pic xx.
*
 01  Error-Messages.
     03  RLM001             pic x(26)
                             value "RLM001 Flt file bad open-".
     03  RLM002             pic x(26)
                             value "RLM002 Cont file bad open-".
     03  RLM003             pic x(26)
                             value "RLM003 Srch file bad open-".
     03  filler             pic x(8).
*
 01  WS-Eval-Msg                pic x(25)  value spaces.
*
 procedure  division.
*
 aa000-Main                    section.
*---------------------------------------------------------------
     perform  aa010-Open-Files      thru aa010-Exit.
     perform  zz090-Load-Contracts  thru zz090-Exit.
     perform  aa020-Read-Filter     thru aa020-Exit.
     perform  aa030-Scan-Contracts  thru aa030-Exit.
     perform  aa050-Print-Totals    thru aa050-Exit.
     perform  aa060-Close-Files     thru aa060-Exit.
     stop     run.
*
 aa000-Exit.
     exit     section.
*
 aa010-Open-Files               section.
*---------------------------------------------------------------
     open     input  RL-Filter-File.
     if       RL-Filter-Status not = "00"
              perform zz040-Evaluate-Message
              display  RLM001         upon console
              display  WS-Eval-Msg   upon console
              stop     run.
     open     input  RL-Contract-File.
     if       RL-Contract-Status not = "00"
              move    RL-Contract-Status to RL-Filter-Status
              perform zz040-Evaluate-Message
              display  RLM002         upon console
              display  WS-Eval-Msg   upon console
              stop     run.
     open     output RL-Search-Print.
     if       RL-Search-Status not = "00"
              move    RL-Search-Status to RL-Filter-Status
              perform zz040-Evaluate-Message
              display  RLM003         upon console
              display  WS-Eval-Msg   upon console
              stop     run.
*
 aa010-Exit.
     exit     section.
*
 aa020-Read-Filter              section.
*---------------------------------------------------------------
     read     RL-Filter-File
         at end     set W01-Flt-Eof to true
     end-read.
     if       W01-Flt-Eof
              display "RLM020 NO FILTER RECORD - RUN ABANDONED"
                       upon console
              stop     run.
     move     Flt-Tenant-Name         to W01-Filter-Upper.
     inspect  W01-Filter-Upper  converting
              "abcdefghijklmnopqrstuvwxyz"
           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     perform  ab150-Size-Filter-Name  thru ab150-Exit.
*
 aa020-Exit.
     exit     section.
*
 ab150-Size-Filter-Name.
     move     80 to W01-Filter-Len.
     perform  ab160-Trim-Filter-Name thru ab160-Exit
              until W01-Filter-Len = zero
              or    W01-Filter-Upper (W01-Filter-Len:1)
                    not = space.
*
 ab150-Exit.
     exit.
*
 ab160-Trim-Filter-Name.
     subtract 1 from W01-Filter-Len.
*
 ab160-Exit.
     exit.
*
 aa030-Scan-Contracts           section.
*---------------------------------------------------------------
     perform  ab010-Scan-One-Contract thru ab010-Exit
              varying W01-Ix from 1 by 1
              until W01-Ix > W01-Contract-Count.
*
 aa030-Exit.
     exit     section.
*
 ab010-Scan-One-Contract.
     perform  zz080-Compute-Total   thru zz080-Exit.
     perform  ab020-Passes-Filter   thru ab020-Exit.
     if       W01-Passes
              add     1 to W01-Match-Count
              move    W01-Cont-Id       (W01-Ix) to W01-PL-Cont-Id
              move    W01-Cont-Status   (W01-Ix) to W01-PL-Status
              move    W01-Expected-Total          to W01-PL-Total
              move    W01-Cont-Start-Date (W01-Ix) to W01-PL-Start
              move    W01-Cont-End-Date   (W01-Ix) to W01-PL-End
              write   RL-Search-Print-Line from W01-Print-Line
     end-if.
*
 ab010-Exit.
     exit.
*
 ab020-Passes-Filter            section.
*---------------------------------------------------------------
*    Business rule 4 - logical AND of every active bound.  The
*    tenant substring test is always applied, the rest only when
*    their Flt-Has-xxx flag is set.
*
     set      W01-Passes to false.
     perform  ab030-Test-Tenant  thru ab030-Exit.
     if       W01-Tenant-Ok
       and    (not Flt-Type-Active
               or W01-Cont-Property-Type (W01-Ix)
                  = Flt-Property-Type)
       and    (not Flt-From-Date-Active
               or W01-Cont-Start-Date (W01-Ix) >= Flt-From-Date)
       and    (not Flt-To-Date-Active
               or W01-Cont-Start-Date (W01-Ix) <= Flt-To-Date)
       and    (not Flt-From-Amt-Active
               or W01-Cont-Monthly-Rent (W01-Ix)
                  >= Flt-From-Amount)
       and    (not Flt-To-Amt-Active
               or W01-Cont-Monthly-Rent (W01-Ix)
                  <= Flt-To-Amount)
              set    W01-Passes to true.
*
 ab020-Exit.
     exit     section.
*
 ab030-Test-Tenant.
*---------------------------------------------------------------
*    Case insensitive substring test - no intrinsic FUNCTIONs on
*    this compiler, so the candidate tenant name is upper-cased
*    and the filter text is slid along it one byte at a time.
*
     set      W01-Tenant-Ok to false.
     if       W01-Filter-Len = zero
              set    W01-Tenant-Ok to true
     else
              move   W01-Cont-Tenant-Name (W01-Ix)
                       to W01-Tenant-Upper
              inspect W01-Tenant-Upper  converting
                      "abcdefghijklmnopqrstuvwxyz"
                   to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
              compute W01-Scan-Limit =
                      81 - W01-Filter-Len
              perform ab040-Slide-Filter thru ab040-Exit
                      varying W01-Scan-Ix from 1 by 1
                      until W01-Scan-Ix > W01-Scan-Limit
                      or    W01-Tenant-Ok
     end-if.
*
 ab030-Exit.
     exit.
*
 ab040-Slide-Filter.
     if       W01-Tenant-Upper (W01-Scan-Ix:W01-Filter-Len) =
              W01-Filter-Upper (1:W01-Filter-Len)
              set  W01-Tenant-Ok to true.
*
 ab040-Exit.
     exit.
*
 aa050-Print-Totals             section.
*---------------------------------------------------------------
     move     spaces               to W01-Print-Line.
     move     "RUN TOTALS - SEARCH LISTING"   to W01-PL-Status.
     write    RL-Search-Print-Line from W01-Print-Line
              before advancing C01.
*
     move     spaces               to W01-Print-Line.
     move     W01-Match-Count      to W01-Count-Disp.
     string   "CONTRACTS LISTED "        delimited by size
              W01-Count-Disp             delimited by size
              into W01-PL-Status.
     write    RL-Search-Print-Line from W01-Print-Line.
*
 aa050-Exit.
     exit     section.
*
 aa060-Close-Files               section.
*---------------------------------------------------------------
     close    RL-Filter-File
              RL-Contract-File
              RL-Search-Print.
*
 aa060-Exit.
     exit     section.
*
 zz040-Evaluate-Message          section.
*---------------------------------------------------------------
     copy "filestat-msgs.cob" replacing
          STATUS by RL-Filter-Status
          MSG    by WS-Eval-Msg.
*
 zz040-Exit.
     exit     section.
*
 zz080-Compute-Total             section.
*---------------------------------------------------------------
*    Business rule 1 - Expected = whole calendar months between
*    Start-Date and End-Date, times Monthly-Rent.  Partial
*    trailing months are truncated, never rounded up.
*
     move     W01-Cont-Start-Date (W01-Ix) to W01-Date-A.
     move     W01-Cont-End-Date   (W01-Ix) to W01-Date-B.
     compute  W01-Months-Between rounded =
              ((W01-Date-B-CC * 100 + W01-Date-B-YY) -
               (W01-Date-A-CC * 100 + W01-Date-A-YY)) * 12 +
              (W01-Date-B-MM - W01-Date-A-MM).
     if       W01-Date-B-DD < W01-Date-A-DD
              subtract 1 from W01-Months-Between.
     compute  W01-Expected-Total rounded =
              W01-Months-Between * W01-Cont-Monthly-Rent (W01-Ix).
*
 zz080-Exit.
     exit     section.
*
 zz090-Load-Contracts            section.
*---------------------------------------------------------------
*    Common loader - reads the Contract master, already in
*    ascending Cont-Id order off the file, into the working
*    storage table used for filtering.
*
     move     zero to W01-Contract-Count.
     perform  ab110-Read-Contract  thru ab110-Exit.
     perform  ab120-Table-Contract thru ab120-Exit
              until W01-Cont-Eof.
*
 zz090-Exit.
     exit     section.
*
 ab110-Read-Contract.
     read     RL-Contract-File
         at end     set W01-Cont-Eof to true
     end-read.
*
 ab110-Exit.
     exit.
*
 ab120-Table-Contract.
     if       Cont-Property-Type (1:1) is W01-Alpha-Class
              add    1 to W01-Contract-Count
              set    W01-Contract-Ix to W01-Contract-Count
              move   Cont-Id
                to   W01-Cont-Id (W01-Contract-Ix)
              move   Cont-Tenant-Name
                to   W01-Cont-Tenant-Name (W01-Contract-Ix)
              move   Cont-Property-Type
                to   W01-Cont-Property-Type (W01-Contract-Ix)
              move   Cont-Monthly-Rent
                to   W01-Cont-Monthly-Rent (W01-Contract-Ix)
              move   Cont-Start-Date
                to   W01-Cont-Start-Date (W01-Contract-Ix)
              move   Cont-End-Date
                to   W01-Cont-End-Date (W01-Contract-Ix)
              move   Cont-Status
                to   W01-Cont-Status (W01-Contract-Ix)
              move   zero
                to   W01-Cont-Actual (W01-Contract-Ix)
     else
              if     RL-Quiet-Off
                     display "RL099 BAD TYPE SKIPPED - " Cont-Id
                             upon console
              end-if
     end-if.
     perform  ab110-Read-Contract  thru ab110-Exit.
*
 ab120-Exit.
     exit.
*
