*
* Select clause for the Date Range Request file read by
* rl030 to bound the finished-contract summary.
*
* 17/10/85 rjf - Created.
* 03/03/00 rjf - Assign clause was still pointing at a Name field
*                left over from the ISAM conversion that never got
*                declared - changed to the logical name direct.
*
     select  RL-Range-File     assign       "RL-RANGE"
                                organization line sequential
                                status       RL-Range-Status.
*
