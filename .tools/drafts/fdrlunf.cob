*
* FD for the Outstanding Balance Summary print file - Report
* Writer takes the record area, we never move to it directly.
*
* 21/11/85 rjf - Created.
*
 fd  RL-Unfin-Print
     reports are RL-Unfinished-Summary-Report.
*
