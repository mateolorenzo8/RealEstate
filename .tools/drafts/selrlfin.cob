*
* Select clause for the print file used by rl030's Finished
* Contract Summary, broken by property type.
*
* 17/10/85 rjf - Created.
* 03/03/00 rjf - Assign clause was still pointing at a Name field
*                left over from the ISAM conversion that never got
*                declared - changed to the logical name direct.
*
     select  RL-Finished-Print assign       "RL-FINISHED"
                                organization line sequential
                                status       RL-Finished-Status.
*
