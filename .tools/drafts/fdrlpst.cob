*
* FD for the Payment Posting Report print file - plain WRITE,
* one line per transaction processed, so no Report Writer.
*
* 03/09/84 rjf - Created.
*
 fd  RL-Posting-Print.
 01  RL-Posting-Print-Line.
     03  RL-Posting-Print-Data  pic x(79).
     03  filler                 pic x(1).
*
