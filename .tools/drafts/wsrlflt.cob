*
*******************************************
*                                          *
*  Record Definition For Filter Request   *
*     One record read per run of rl020.   *
*                                          *
*******************************************
* File size approx 130 bytes.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 09/10/85 rjf - Created.
* 02/03/98 rjf - Flt-Has-xxx flags added - was previously
*                testing the bound fields against low-values
*                which fell over the day amounts could be zero.
*
 01  RL-Filter-Record.
     03  Flt-Tenant-Name       pic x(80).
     03  Flt-Has-Type          pic x.
         88  Flt-Type-Active       value "Y".
     03  Flt-Property-Type     pic x(9).
     03  Flt-Has-From-Date     pic x.
         88  Flt-From-Date-Active  value "Y".
     03  Flt-From-Date         pic 9(8).
     03  Flt-Has-To-Date       pic x.
         88  Flt-To-Date-Active    value "Y".
     03  Flt-To-Date           pic 9(8).
     03  Flt-Has-From-Amt      pic x.
         88  Flt-From-Amt-Active   value "Y".
     03  Flt-From-Amount       pic s9(10)v99 comp-3.
     03  Flt-Has-To-Amt        pic x.
         88  Flt-To-Amt-Active     value "Y".
     03  Flt-To-Amount         pic s9(10)v99 comp-3.
     03  filler                pic x(10).
*
