*
* Select clause for the print file used by rl010's Payment
* Posting Report - one line raised per transaction posted.
*
* 03/09/84 rjf - Created.
* 03/03/00 rjf - Assign clause was still pointing at a Name field
*                left over from the ISAM conversion that never got
*                declared - changed to the logical name direct.
*
     select  RL-Posting-Print  assign       "RL-POSTING"
                                organization line sequential
                                status       RL-Posting-Status.
*
