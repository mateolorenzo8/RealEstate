*
* FD for the Contract Master file - see wsrlcon.cob for the
* record layout, held separately as it is also used to build
* the W01-Contract-Table working-storage entry.
*
* 11/05/84 rjf - Created.
*
 fd  RL-Contract-File.
 copy "wsrlcon.cob".
*
