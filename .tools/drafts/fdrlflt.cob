*
* FD for the Filter Request file - see wsrlflt.cob for the
* record layout.
*
* 09/10/85 rjf - Created.
*
 fd  RL-Filter-File.
 copy "wsrlflt.cob".
*
