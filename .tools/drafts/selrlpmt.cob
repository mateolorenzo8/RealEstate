*
* Select clause for the Payment History file.
* Append only - rl010 is the only program that writes it,
* every other program opens it input and reads it to end.
*
* 12/05/84 rjf - Created.
* 03/03/00 rjf - Assign clause was still pointing at a Name field
*                left over from the ISAM conversion that never got
*                declared - changed to the logical name direct.
*
     select  RL-Payment-File   assign       "RL-PAYMENT"
                                organization line sequential
                                status       RL-Payment-Status.
*
