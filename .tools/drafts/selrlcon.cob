*
* Select clause for the Contract Master file.
* Line sequential - this shop has no ISAM support on the
* replacement hardware, so Cont-Id lookup is done against
* the W01-Contract-Table built by ZZ010-Load-Contracts.
*
* 11/05/84 rjf - Created.
* 03/03/00 rjf - Assign clause was still pointing at a Name field
*                left over from the ISAM conversion that never got
*                declared - changed to the logical name direct.
*
     select  RL-Contract-File  assign       "RL-CONTRACT"
                                organization line sequential
                                status       RL-Contract-Status.
*
