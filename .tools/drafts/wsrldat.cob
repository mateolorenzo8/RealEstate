*
*******************************************
*                                          *
*  Common Date/Month-Count Work Area      *
*     Copied into W01- of any program     *
*     that has to compare ccyymmdd dates  *
*     or count whole calendar months.     *
*                                          *
*******************************************
*
* 23/11/85 rjf - Created for pyrgstr, lifted out to common use.
* 04/05/99 rjf - Century made explicit throughout ahead of the
*                year 2000 - no more assuming a leading 19.
*
 01  W01-Date-Work-Area.
     03  W01-Date-A                pic 9(8).
     03  W01-Date-A-R  redefines W01-Date-A.
         05  W01-Date-A-CC         pic 9(2).
         05  W01-Date-A-YY         pic 9(2).
         05  W01-Date-A-MM         pic 9(2).
         05  W01-Date-A-DD         pic 9(2).
     03  W01-Date-B                pic 9(8).
     03  W01-Date-B-R  redefines W01-Date-B.
         05  W01-Date-B-CC         pic 9(2).
         05  W01-Date-B-YY         pic 9(2).
         05  W01-Date-B-MM         pic 9(2).
         05  W01-Date-B-DD         pic 9(2).
     03  W01-Months-Between        pic s9(5)     comp.
     03  W01-Today-Ccyymmdd        pic 9(8).
     03  W01-Today-R  redefines W01-Today-Ccyymmdd.
         05  W01-Today-CC          pic 9(2).
         05  W01-Today-YY          pic 9(2).
         05  W01-Today-MM          pic 9(2).
         05  W01-Today-DD          pic 9(2).
     03  filler                    pic x(4).
*
