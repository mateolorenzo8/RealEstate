*
* FD for the Search Report print file - plain WRITE, no Report
* Writer, the listing carries no control breaks.
*
* 09/10/85 rjf - Created.
*
 fd  RL-Search-Print.
 01  RL-Search-Print-Line.
     03  RL-Search-Print-Data   pic x(79).
     03  filler                 pic x(1).
*
