*
****************************************************************
*                                                              *
*   R L 0 4 0  -  O U T S T A N D I N G   B A L A N C E        *
*                                                              *
****************************************************************
*
 identification          division.
*
 program-id.              rl040.
*
 author.                  R J Fenwick.
*
 installation.            Fenwick Data Services.
*
 date-written.            21/11/85.
*
 date-compiled.
*
 security.                Confidential - licensed client use only.
*
*---------------------------------------------------------------
* Remarks.
*    Prints the Outstanding Balance Summary - one line for every
*    Contract not yet Completed, showing its expected (Total) and
*    actual (sum of its Payments) amounts, in ascending Cont-Id
*    order, with a grand total footing.
*
*    Files used -
*         RL-Contract-File       Contract master, read only.
*         RL-Payment-File        Payment history, read only.
*         RL-Unfin-Print         Outstanding Balance Summary.
*---------------------------------------------------------------
* Change log.
*
* 21/11/85 rjf - Created.
* 04/02/89 rjf - Overdue contracts were being skipped, the status
*                test had been coded as = Active instead of
*                not = Completed.  Fixed in AB010.
* 09/06/95 rjf - Contract table doubled to 2000, see Wsrltab.
* 19/02/98 rjf - Y2K: no logic change needed, End-Date was always
*                held as a full 8 digit century date here.
* 03/03/00 rjf - Assign clauses on RL-Contract-File and RL-Payment
*                File were pointing at Name fields that never got
*                declared off the ISAM conversion - see Selrlcon
*                and Selrlpmt, request 1147.
* 17/11/00 khn - Independent Y2K sign-off completed for this
*                program under request 1147 - no further date
*                logic changes required.
* 08/05/02 rjf - Final footing was only carrying a record count
*                left over from the Payroll registers - changed to
*                the Expected and Actual money totals asked for.
* 14/09/03 rjf - Rl-Payment/Unfin-Status were being tested in
*                Aa010-Open-Files without ever having been
*                declared, and only the Contract file's open was
*                actually checked - see request 1201.  All three
*                statuses now declared below and all three opens
*                checked before the run proceeds.
*---------------------------------------------------------------
*
 environment              division.
*
 copy "envdiv.cob".
*
 special-names.
     C01                  is  Top-Of-Form.
     class    W01-Alpha-Class is "A" thru "Z".
     UPSI-0   on  status  is  RL-Quiet-On
              off status  is  RL-Quiet-Off.
*
 input-output             section.
 file-control.
 copy "selrlcon.cob".
 copy "selrlpmt.cob".
 copy "selrlunf.cob".
*
 data                     division.
*
 file                     section.
*
 copy "fdrlcon.cob".
 copy "fdrlpmt.cob".
 copy "fdrlunf.cob".
*
 working-storage          section.
*
 77  Prog-Name             pic x(17)  value "RL040 (1.0.03)".
*
 01  W01-Switches.
     03  W01-Cont-Eof-Sw       pic x    value "N".
         88  W01-Cont-Eof          value "Y".
     03  W01-Pmt-Eof-Sw        pic x    value "N".
         88  W01-Pmt-Eof           value "Y".
     03  filler                pic x(4).
*
 01  W01-Counters.
     03  W01-Ix                pic s9(5)     comp value zero.
     03  W01-Expected-Total    pic s9(12)v99 comp-3 value zero.
     03  filler                pic x(4).
*
 01  Unf-Contract-Id            pic 9(9).
 01  Unf-Expected                pic s9(12)v99 comp-3.
 01  Unf-Actual                  pic s9(12)v99 comp-3.
*
 01  WS-Data.
     03  RL-Contract-Status    pic xx.
     03  RL-Payment-Status     pic xx.
     03  RL-Unfin-Status       pic xx.
*
 copy "wsrldat.cob".
 copy "wsrltab.cob".
*
 report                  section.
*
 RD  RL-Unfinished-Summary-Report
     control      Final
     page limit   60
     heading      1
     first detail 5
     last  detail 56.
*
 01  Unf-Page-Head    type page heading.
     03  line  1.
         05  col   1     pic x(17)   source Prog-Name.
         05  col  30     pic x(30)   value
             "Fenwick Data Services".
         05  col  62     pic x(5)    value "Page ".
         05  col  67     pic zz9     source Page-Counter.
     03  line  3.
         05  col  15     pic x(40)   value
             "Outstanding Balance Summary".
     03  line  5.
         05  col   1                 value "Contract".
         05  col  15                 value "Expected".
         05  col  32                 value "Actual".
*
 01  Unf-Detail       type detail.
     03  line + 1.
         05  col   1     pic 9(9)              source
                          Unf-Contract-Id.
         05  col  13     pic z,zzz,zzz,zz9.99- source
                          Unf-Expected.
         05  col  30     pic z,zzz,zzz,zz9.99- source
                          Unf-Actual.
*
 01  type control footing Final line plus 2.
     03  col   1     pic x(5)              value "TOTAL".
     03  col  13     pic z,zzz,zzz,zz9.99- sum
                      Unf-Expected.
     03  col  30     pic z,zzz,zzz,zz9.99- sum
                      Unf-Actual.
*
 procedure  division.
*
 aa000-Main                    section.
*---------------------------------------------------------------
     perform  aa010-Open-Files      thru aa010-Exit.
     perform  zz090-Load-Contracts  thru zz090-Exit.
     perform  aa020-Load-Payments   thru aa020-Exit.
     initiate report RL-Unfinished-Summary-Report.
     perform  aa030-Report-Balances thru aa030-Exit
              varying W01-Ix from 1 by 1
              until W01-Ix > W01-Contract-Count.
     terminate report RL-Unfinished-Summary-Report.
     perform  aa060-Close-Files     thru aa060-Exit.
     stop     run.
*
 aa000-Exit.
     exit     section.
*
 aa010-Open-Files               section.
*---------------------------------------------------------------
     open     input  RL-Contract-File.
     if       RL-Contract-Status not = "00"
              display "RLM001 CONTRACT FILE BAD OPEN - "
                       RL-Contract-Status  upon console
              stop     run.
     open     input  RL-Payment-File.
     if       RL-Payment-Status not = "00"
              display "RLM002 PAYMENT FILE BAD OPEN - "
                       RL-Payment-Status  upon console
              stop     run.
     open     output RL-Unfin-Print.
     if       RL-Unfin-Status not = "00"
              display "RLM003 PRINT FILE BAD OPEN - "
                       RL-Unfin-Status  upon console
              stop     run.
*
 aa010-Exit.
     exit     section.
*
 aa020-Load-Payments            section.
*---------------------------------------------------------------
*    Adds every Payment record's Amount into the actual-paid
*    total of its Contract table entry, so Unf-Actual can be
*    printed without a second pass of the Contract master.
*
     perform  ab090-Read-Payment  thru ab090-Exit.
     perform  ab100-Add-Payment   thru ab100-Exit
              until W01-Pmt-Eof.
*
 aa020-Exit.
     exit     section.
*
 ab090-Read-Payment.
     read     RL-Payment-File
         at end     set W01-Pmt-Eof to true
     end-read.
*
 ab090-Exit.
     exit.
*
 ab100-Add-Payment.
     search   all W01-Contract-Entry
              at end
                   next sentence
              when W01-Cont-Id (W01-Contract-Ix) = Pmt-Contract-Id
                   add  Pmt-Amount
                     to W01-Cont-Actual (W01-Contract-Ix)
     end-search.
     perform  ab090-Read-Payment  thru ab090-Exit.
*
 ab100-Exit.
     exit.
*
 aa030-Report-Balances          section.
*---------------------------------------------------------------
*    Business rule 6 - every contract not Completed is listed,
*    Active or Overdue alike, in ascending Cont-Id order.
*
     if       W01-Cont-Status (W01-Ix) not = "COMPLETED"
              perform zz080-Compute-Total thru zz080-Exit
              move    W01-Cont-Id (W01-Ix)    to Unf-Contract-Id
              move    W01-Expected-Total      to Unf-Expected
              move    W01-Cont-Actual (W01-Ix) to Unf-Actual
              generate Unf-Detail
     end-if.
*
 aa030-Exit.
     exit     section.
*
 aa060-Close-Files               section.
*---------------------------------------------------------------
     close    RL-Contract-File
              RL-Payment-File
              RL-Unfin-Print.
*
 aa060-Exit.
     exit     section.
*
 zz080-Compute-Total             section.
*---------------------------------------------------------------
*    Business rule 1 - Expected = whole calendar months between
*    Start-Date and End-Date, times Monthly-Rent.  Partial
*    trailing months are truncated, never rounded up.
*
     move     W01-Cont-Start-Date (W01-Ix) to W01-Date-A.
     move     W01-Cont-End-Date   (W01-Ix) to W01-Date-B.
     compute  W01-Months-Between rounded =
              ((W01-Date-B-CC * 100 + W01-Date-B-YY) -
               (W01-Date-A-CC * 100 + W01-Date-A-YY)) * 12 +
              (W01-Date-B-MM - W01-Date-A-MM).
     if       W01-Date-B-DD < W01-Date-A-DD
              subtract 1 from W01-Months-Between.
     compute  W01-Expected-Total rounded =
              W01-Months-Between * W01-Cont-Monthly-Rent (W01-Ix).
*
 zz080-Exit.
     exit     section.
*
 zz090-Load-Contracts            section.
*---------------------------------------------------------------
*    Common loader - reads the Contract master, already in
*    ascending Cont-Id order off the file, into the working
*    storage table used for the payment fold-in and the report.
*
     move     zero to W01-Contract-Count.
     perform  ab110-Read-Contract  thru ab110-Exit.
     perform  ab120-Table-Contract thru ab120-Exit
              until W01-Cont-Eof.
*
 zz090-Exit.
     exit     section.
*
 ab110-Read-Contract.
     read     RL-Contract-File
         at end     set W01-Cont-Eof to true
     end-read.
*
 ab110-Exit.
     exit.
*
 ab120-Table-Contract.
     if       Cont-Property-Type (1:1) is W01-Alpha-Class
              add    1 to W01-Contract-Count
              set    W01-Contract-Ix to W01-Contract-Count
              move   Cont-Id
                to   W01-Cont-Id (W01-Contract-Ix)
              move   Cont-Tenant-Name
                to   W01-Cont-Tenant-Name (W01-Contract-Ix)
              move   Cont-Property-Type
                to   W01-Cont-Property-Type (W01-Contract-Ix)
              move   Cont-Monthly-Rent
                to   W01-Cont-Monthly-Rent (W01-Contract-Ix)
              move   Cont-Start-Date
                to   W01-Cont-Start-Date (W01-Contract-Ix)
              move   Cont-End-Date
                to   W01-Cont-End-Date (W01-Contract-Ix)
              move   Cont-Status
                to   W01-Cont-Status (W01-Contract-Ix)
              move   zero
                to   W01-Cont-Actual (W01-Contract-Ix)
     else
              if     RL-Quiet-Off
                     display "RL099 BAD TYPE SKIPPED - " Cont-Id
                             upon console
              end-if
     end-if.
     perform  ab110-Read-Contract  thru ab110-Exit.
*
 ab120-Exit.
     exit.
*
