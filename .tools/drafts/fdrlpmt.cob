*
* FD for the Payment History file - see wsrlpmt.cob for the
* record layout.
*
* 12/05/84 rjf - Created.
*
 fd  RL-Payment-File.
 copy "wsrlpmt.cob".
*
